*****************************************************************
*                                                               *
* zEDI LOOKUP RESPONSE record definition.                       *
*                                                               *
* Content text resolved for the matching LK-RECORD, plus the    *
* driver's own generation bookkeeping.  LR-DEFAULT-FLAG marks   *
* entry points that fell through to a fixed default because no  *
* table entry matched (set by 9410-SEARCH-TABLE's caller).      *
* LR-RECORD-TRACE gives 9500-DISPLAY-TRACE a fixed-width window *
* onto the content text for the UPSI-0 trace DISPLAY.           *
*                                                               *
*****************************************************************
 01  LR-RECORD.
     02  LR-FUNCTION-CODE       PIC  X(02) VALUE SPACES.
     02  LR-CONTENT             PIC  X(200) VALUE SPACES.
     02  LR-SEQUENCE-NUMBER     PIC  9(06) VALUE ZEROES.
     02  LR-RESPONSE-DATE       PIC  9(08) VALUE ZEROES.
     02  LR-RESPONSE-DATE-R  REDEFINES LR-RESPONSE-DATE.
         03  LR-RESPONSE-CCYY   PIC  9(04).
         03  LR-RESPONSE-MM     PIC  9(02).
         03  LR-RESPONSE-DD     PIC  9(02).
     02  LR-DEFAULT-FLAG        PIC  X(01) VALUE 'N'.
         88  LR-FROM-DEFAULT        VALUE 'Y'.
         88  LR-FROM-TABLE          VALUE 'N'.
     02  FILLER                 PIC  X(03) VALUE SPACES.
 01  LR-RECORD-TRACE REDEFINES LR-RECORD.
     02  LR-TRACE-FUNCTION      PIC  X(02).
     02  LR-TRACE-SNIPPET       PIC  X(40).
     02  FILLER                 PIC  X(178).
