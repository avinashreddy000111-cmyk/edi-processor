*****************************************************************
*                                                               *
* zEDI VALIDATION / ERROR-RESPONSE / FORMAT-RULE paragraphs.   *
*                                                               *
* COPYd into the PROCEDURE DIVISION of ZEDI001 only - zEDI002   *
* has no FILENAME or mime-type of its own to build, so it does  *
* not COPY this member (PR0233 review; see ZEDI001's CR1355     *
* change-log entry).  Caller must supply, in its own            *
* WORKING-STORAGE, the fields this member reads and sets:       *
*   ER-RECORD, ER-UUID, ER-TRANSACTION-TYPE, ER-ORDER-TYPE,     *
*   ER-FORMAT, ER-RESPONSE-TYPE      (COPY ZEDIREQ)             *
*   TRIM-TRANSACTION-TYPE, TRIM-RESPONSE-TYPE                    *
*   ROUTE-FORMAT                                                *
*   VALID-SWITCH, VALIDATION-MESSAGE                             *
*   MIME-TYPE-RESULT, EXTENSION-RESULT                           *
*   ERROR-ID-NUM, ERROR-ID-ALPHA                                 *
*   ITEM-COUNT, ITEM-INDEX, RESPONSE-WORK (occurs 2)             *
*   TRIM-COUNT, TRIM-FORMAT                                      *
*   LIT-EDI, LIT-JSON                                            *
*   MESSAGE-UNABLE, CONTENT-UNABLE                               *
*                                                                *
*****************************************************************
*****************************************************************
* VALIDATE-REQUEST - PR0130.  Checks run in spec order; first   *
* failing check wins and stops the chain (RECORD-VALID gate).   *
*****************************************************************
 9100-VALIDATE-REQUEST.
     MOVE 'Y'                   TO VALID-SWITCH.
     MOVE SPACES                TO VALIDATION-MESSAGE.

     PERFORM 9110-CHECK-RECORD-PRESENT   THRU 9110-EXIT.

     IF  RECORD-VALID
         PERFORM 9120-CHECK-UUID-PRESENT THRU 9120-EXIT.

     IF  RECORD-VALID
         PERFORM 9130-CHECK-DETAILS-PRESENT THRU 9130-EXIT.

     IF  RECORD-VALID
         PERFORM 9140-CHECK-TRANS-TYPE   THRU 9140-EXIT.

 9100-EXIT.
     EXIT.

*****************************************************************
* Request record must be present.  Every successful READ always *
* delivers a record; this check exists only to mirror the       *
* source's null-request guard defensively.                      *
*****************************************************************
 9110-CHECK-RECORD-PRESENT.
     IF  ER-RECORD EQUAL SPACES
         MOVE 'N'                       TO VALID-SWITCH
         MOVE 'Request cannot be null'  TO VALIDATION-MESSAGE.

 9110-EXIT.
     EXIT.

*****************************************************************
* UUID must be present and non-blank after trimming.            *
*****************************************************************
 9120-CHECK-UUID-PRESENT.
     MOVE ZEROES                TO TRIM-COUNT.
     INSPECT ER-UUID             TALLYING TRIM-COUNT
         FOR LEADING SPACES.
     IF  TRIM-COUNT EQUAL 36
         MOVE 'N'                    TO VALID-SWITCH
         MOVE 'UUID is required'     TO VALIDATION-MESSAGE.

 9120-EXIT.
     EXIT.

*****************************************************************
* The request-details group (TRANSACTION-TYPE thru               *
* RESPONSE-TYPE) must be present - i.e. not entirely blank.      *
*****************************************************************
 9130-CHECK-DETAILS-PRESENT.
     IF  ER-TRANSACTION-TYPE EQUAL SPACES
     AND ER-ORDER-TYPE       EQUAL SPACES
     AND ER-FORMAT           EQUAL SPACES
     AND ER-RESPONSE-TYPE    EQUAL SPACES
         MOVE 'N'                    TO VALID-SWITCH
         MOVE 'Request details cannot be null'
                                      TO VALIDATION-MESSAGE.

 9130-EXIT.
     EXIT.

*****************************************************************
* TRANSACTION-TYPE must be present and non-blank after trimming.*
*****************************************************************
 9140-CHECK-TRANS-TYPE.
     IF  ER-TRANSACTION-TYPE EQUAL SPACES
         MOVE 'N'                    TO VALID-SWITCH
         MOVE 'Transaction Type is required'
                                      TO VALIDATION-MESSAGE.

 9140-EXIT.
     EXIT.

*****************************************************************
* Build the single failure item for a record that failed        *
* 9100-VALIDATE-REQUEST.  8-char id is the zero-padded value of *
* the job's own error counter, per PR0130 (a true UUID generator*
* is not a batch-appropriate concern here).                     *
*****************************************************************
 9150-BUILD-VALID-ERROR.
     ADD 1                       TO ERROR-ID-NUM.
     ADD 1                       TO ITEM-COUNT.
     MOVE ITEM-COUNT             TO ITEM-INDEX.

     STRING 'UNKNOWN_UNKNOWN_ERROR_' DELIMITED BY SIZE
            ERROR-ID-ALPHA           DELIMITED BY SIZE
            '.txt'                   DELIMITED BY SIZE
         INTO ITEM-FILENAME(ITEM-INDEX).

     MOVE CONTENT-UNABLE
                          TO ITEM-CONTENT(ITEM-INDEX).
     MOVE 'plain/text'
                          TO ITEM-MIME-TYPE(ITEM-INDEX).
     MOVE 'N'             TO ITEM-SUCCESS(ITEM-INDEX).

     IF  VALIDATION-MESSAGE EQUAL SPACES
         MOVE MESSAGE-UNABLE
                          TO ITEM-MESSAGE(ITEM-INDEX)
     ELSE
         MOVE VALIDATION-MESSAGE
                          TO ITEM-MESSAGE(ITEM-INDEX).

 9150-EXIT.
     EXIT.

*****************************************************************
* Build the single item for the Error response rule - reached   *
* for ERRORRESPONSE, defensive ERRORTIMEOUT, and any             *
* unrecognized TRANSACTION-TYPE (CR1301).  Built from the       *
* trimmed-but-original-case fields, never the upper-cased       *
* routing copy (PR0251).                                        *
*****************************************************************
 9200-BUILD-ERROR-RESPONSE.
     ADD 1                       TO ITEM-COUNT.
     MOVE ITEM-COUNT             TO ITEM-INDEX.

     STRING TRIM-TRANSACTION-TYPE    DELIMITED BY SPACE
            '_'                      DELIMITED BY SIZE
            TRIM-RESPONSE-TYPE       DELIMITED BY SPACE
            '_ERROR_'                DELIMITED BY SIZE
            ER-UUID                  DELIMITED BY SPACE
            '.'                      DELIMITED BY SIZE
            EXTENSION-RESULT         DELIMITED BY SPACE
         INTO ITEM-FILENAME(ITEM-INDEX).

     MOVE CONTENT-UNABLE
                          TO ITEM-CONTENT(ITEM-INDEX).
     MOVE 'plain/text'
                          TO ITEM-MIME-TYPE(ITEM-INDEX).
     MOVE 'N'             TO ITEM-SUCCESS(ITEM-INDEX).
     MOVE MESSAGE-UNABLE
                          TO ITEM-MESSAGE(ITEM-INDEX).

 9200-EXIT.
     EXIT.

*****************************************************************
* Common trailer for every successful routing item - SUCCESS=Y, *
* MIME-TYPE from 9300, MESSAGE is the standard success text.    *
* Factored out of the GetSchema/Order/ASN rules (PR0233 review) *
* since all three were setting these three fields identically.  *
*****************************************************************
 9250-SET-SUCCESS-COMMON.
     MOVE 'Y'             TO ITEM-SUCCESS(ITEM-INDEX).
     MOVE MIME-TYPE-RESULT
                          TO ITEM-MIME-TYPE(ITEM-INDEX).
     MOVE MESSAGE-SUCCESS
                          TO ITEM-MESSAGE(ITEM-INDEX).

 9250-EXIT.
     EXIT.

*****************************************************************
* mime-type-for(FORMAT) - CR1355.  Compares against ROUTE-       *
* FORMAT (upper-cased routing copy) so the caller's own FORMAT  *
* casing never affects which mime type is picked.                *
*****************************************************************
 9300-MIME-TYPE-FOR.
     IF  ROUTE-FORMAT EQUAL LIT-EDI
         MOVE 'application/edi-x12'   TO MIME-TYPE-RESULT
     ELSE
     IF  ROUTE-FORMAT EQUAL LIT-JSON
         MOVE 'application/json'      TO MIME-TYPE-RESULT
     ELSE
         MOVE 'plain/text'            TO MIME-TYPE-RESULT.

 9300-EXIT.
     EXIT.

*****************************************************************
* extension-for(FORMAT) - CR1355.  Compares against ROUTE-       *
* FORMAT; any value other than EDI/JSON/blank is returned lower-*
* cased from TRIM-FORMAT (the original captured value, so a     *
* trading partner's own spelling of a custom FORMAT shows        *
* through, just folded to lower case per the shop's spec).       *
*****************************************************************
 9350-EXTENSION-FOR.
     IF  ROUTE-FORMAT EQUAL SPACES
         MOVE 'txt'                   TO EXTENSION-RESULT
     ELSE
     IF  ROUTE-FORMAT EQUAL LIT-EDI
         MOVE 'edi'                   TO EXTENSION-RESULT
     ELSE
     IF  ROUTE-FORMAT EQUAL LIT-JSON
         MOVE 'json'                  TO EXTENSION-RESULT
     ELSE
         MOVE SPACES                  TO EXTENSION-RESULT
         MOVE TRIM-FORMAT             TO EXTENSION-RESULT
         INSPECT EXTENSION-RESULT
             CONVERTING UPPER-CASE TO LOWER-CASE.

 9350-EXIT.
     EXIT.
