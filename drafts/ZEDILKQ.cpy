*****************************************************************
*                                                               *
* zEDI LOOKUP REQUEST record definition.                       *
*                                                               *
* One content-lookup call per record: which of the 10 entry    *
* points to run (LK-FUNCTION-CODE '01' thru '10') and its       *
* attribute arguments.  LK-REQUEST-STATUS thru LK-SOURCE-SYSTEM *
* are driver-side housekeeping this job does not read or set.   *
*                                                               *
*****************************************************************
 01  LK-RECORD.
     02  LK-FUNCTION-CODE       PIC  X(02) VALUE SPACES.
     02  LK-TRANSACTION-TYPE    PIC  X(20) VALUE SPACES.
     02  LK-ORDER-TYPE          PIC  X(10) VALUE SPACES.
     02  LK-FORMAT              PIC  X(10) VALUE SPACES.
     02  LK-RESPONSE-TYPE       PIC  X(20) VALUE SPACES.
     02  LK-REQUEST-STATUS      PIC  X(01) VALUE SPACES.
         88  LK-STATUS-ACTIVE       VALUE 'A'.
         88  LK-STATUS-HELD         VALUE 'H'.
     02  LK-SEQUENCE-NUMBER     PIC  9(06) VALUE ZEROES.
     02  LK-REQUEST-DATE        PIC  9(08) VALUE ZEROES.
     02  LK-REQUEST-DATE-R  REDEFINES LK-REQUEST-DATE.
         03  LK-REQUEST-CCYY    PIC  9(04).
         03  LK-REQUEST-MM      PIC  9(02).
         03  LK-REQUEST-DD      PIC  9(02).
     02  LK-SOURCE-SYSTEM       PIC  X(04) VALUE SPACES.
     02  FILLER                 PIC  X(39) VALUE SPACES.
