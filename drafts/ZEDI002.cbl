 IDENTIFICATION DIVISION.
 PROGRAM-ID.    ZEDI002.
 AUTHOR.        RANDY FRERKING.
 INSTALLATION.  WALMART ENTERPRISE SYSTEMS - Z/OS BATCH.
 DATE-WRITTEN.  09/22/89.
 DATE-COMPILED.
 SECURITY.      NONE.
*****************************************************************
*                                                               *
* zEDI - Content Provider lookup job.                          *
*                                                               *
* Standalone batch driver for the content-lookup rules that    *
* ZEDI001 does not itself call - kept here, specced and        *
* maintained on its own schedule, so the .content key table    *
* stays exercised even though ZEDI001's own routing paragraphs *
* build their CONTENT text inline.  This job does NOT share the*
* ZEDIERR copybook with ZEDI001 - it has no FILENAME or mime-  *
* type to build, only a resolved key's CONTENT text (PR0233    *
* review).  Reads one LK-RECORD per LOOKUP-REQUEST-FILE record,*
* resolves it against CT-ENTRY (loaded from CONTENT-TABLE-FILE *
* into CT-TABLE-AREA), and writes one LR-RECORD per input      *
* record to LOOKUP-RESPONSE-FILE.                              *
*                                                               *
* CHANGE LOG                                                   *
* ---------- -------- ------ ----------------------------------*
* DATE       USERID   PR/CR  DESCRIPTION                       *
* ---------- -------- ------ ----------------------------------*
* 09/22/89   RJF      CR1124 Original coding - functions 01    *
*                            thru 05 only (order/schema keys). *
* 03/14/90   KLO      CR1201 Added functions 06-08 (ASN ACK/   *
*                            RECEIPT literal-key lookups).     *
* 08/02/91   RJF      CR1288 Added function 09 (ERROR.content) *
*                            with its own literal default,     *
*                            bypassing DEFAULT.content.         *
* 02/19/92   MTS      PR0055 Added function 10                 *
*                            (VALIDATION.ERROR.content), same  *
*                            own-default pattern as function 09*
* 06/30/94   KLO      CR1360 CT-FILE-RECORD layout pulled into *
*                            its own ZEDICNT copybook so the   *
*                            .content master has one record    *
*                            shape, one place.                 *
* 04/11/96   RJF      PR0148 Added UPSI-0 trace DISPLAY of each*
*                            resolved key, for lookup audits.  *
* 12/28/98   JWK      Y2K114 Year 2000 review - no date fields *
*                            processed by this program at all. *
* 06/14/99   JWK      Y2K114 Y2K certification sign-off, no    *
*                            further changes required.         *
* 11/03/00   RJF      CR1465 Function-code driven dispatch      *
*                            replaced separate CALLed modules  *
*                            per function - single load module.*
* 04/09/02   MTS      PR0233 LOOKUP-REQUEST/RESPONSE records   *
*                            pulled into ZEDILKQ/ZEDILKR        *
*                            copybooks with the shop's normal   *
*                            housekeeping fields; LR-DEFAULT-   *
*                            FLAG now stamped on every response*
*                            that fell through to a default.   *
*****************************************************************
 ENVIRONMENT DIVISION.
 CONFIGURATION SECTION.
 SOURCE-COMPUTER.  IBM-370.
 OBJECT-COMPUTER.  IBM-370.
 SPECIAL-NAMES.
     C01 IS TOP-OF-FORM
     CLASS LOWER-ALPHA   IS 'a' THRU 'z'
     CLASS UPPER-ALPHA   IS 'A' THRU 'Z'
     UPSI-0 ON  STATUS IS ZEDI-TRACE-ON
     UPSI-0 OFF STATUS IS ZEDI-TRACE-OFF.
 INPUT-OUTPUT SECTION.
 FILE-CONTROL.
     SELECT CONTENT-TABLE-FILE ASSIGN TO CTABLE
         ORGANIZATION IS LINE SEQUENTIAL
         FILE STATUS  IS CTABLE-STATUS.

     SELECT LOOKUP-REQUEST-FILE ASSIGN TO LKIN
         ORGANIZATION IS LINE SEQUENTIAL
         FILE STATUS  IS LKIN-STATUS.

     SELECT LOOKUP-RESPONSE-FILE ASSIGN TO LKOUT
         ORGANIZATION IS LINE SEQUENTIAL
         FILE STATUS  IS LKOUT-STATUS.

 DATA DIVISION.
 FILE SECTION.
*****************************************************************
* CONTENT-TABLE file - one KEY|CONTENT pair per record, loaded  *
* whole into CT-TABLE-AREA (WORKING-STORAGE, below) at job      *
* start.                                                        *
*****************************************************************
 FD  CONTENT-TABLE-FILE
     LABEL RECORDS ARE STANDARD
     RECORD CONTAINS 300 CHARACTERS
     DATA RECORD IS CT-FILE-RECORD.
     COPY ZEDICNT.

*****************************************************************
* LOOKUP-REQUEST file - one lookup call per record: which of    *
* the 10 entry points to run, and its attribute arguments.      *
*****************************************************************
 FD  LOOKUP-REQUEST-FILE
     LABEL RECORDS ARE STANDARD
     RECORD CONTAINS 120 CHARACTERS
     DATA RECORD IS LK-RECORD.
     COPY ZEDILKQ.

*****************************************************************
* LOOKUP-RESPONSE file - the resolved CONTENT text for the      *
* matching LK-RECORD, one for one.  LR-RECORD-TRACE gives the   *
* PR0148 trace DISPLAY a short snippet without printing all 200 *
* bytes of LR-CONTENT.                                          *
*****************************************************************
 FD  LOOKUP-RESPONSE-FILE
     LABEL RECORDS ARE STANDARD
     RECORD CONTAINS 220 CHARACTERS
     DATA RECORD IS LR-RECORD.
     COPY ZEDILKR.

 WORKING-STORAGE SECTION.

*****************************************************************
* DEFINE LOCAL VARIABLES                                        *
*****************************************************************
 01  CTABLE-STATUS              PIC  X(02) VALUE SPACES.
     88  CTABLE-OK                  VALUE '00'.
     88  CTABLE-EOF                  VALUE '10'.

 01  LKIN-STATUS                PIC  X(02) VALUE SPACES.
     88  LKIN-OK                    VALUE '00'.

 01  LKOUT-STATUS               PIC  X(02) VALUE SPACES.
     88  LKOUT-OK                    VALUE '00'.

 01  EOF-SWITCH                 PIC  X(01) VALUE 'N'.
     88  END-OF-FILE                VALUE 'Y'.

 01  RUN-DATE                   PIC  9(08) VALUE ZEROES.

 01  JOB-COUNTS.
     02  READ-COUNT             PIC S9(08) COMP VALUE ZEROES.
     02  WRITE-COUNT            PIC S9(08) COMP VALUE ZEROES.
     02  FILLER                 PIC  X(08) VALUE SPACES.

 77  LOAD-COUNT                 PIC S9(08) COMP VALUE ZEROES.
 77  DEFAULT-COUNT              PIC S9(08) COMP VALUE ZEROES.

*****************************************************************
* CT-TABLE-AREA is the in-memory copy of CONTENT-TABLE-FILE,    *
* loaded once by 1100-LOAD-CONTENT-TABLE and linear-SEARCHed by *
* 9410-SEARCH-TABLE for the life of the run.                    *
*****************************************************************
 01  CT-TABLE-AREA.
     02  CT-TABLE-COUNT         PIC S9(04) COMP VALUE ZEROES.
     02  FILLER                 PIC  X(04) VALUE SPACES.
     02  CT-ENTRY OCCURS 0 TO 500 TIMES
                  DEPENDING ON CT-TABLE-COUNT
                  INDEXED BY CT-IDX.
         03  CT-ENTRY-KEY       PIC  X(80).
         03  CT-ENTRY-CONTENT   PIC  X(200).

*****************************************************************
* LOOKUP-KEY-GROUP breaks the composed key into a fixed prefix  *
* and remainder so the PR0148 trace DISPLAY can print a         *
* readable "FUNCTION-FAMILY / REST-OF-KEY" line instead of the  *
* full 80-byte field padded with trailing spaces.               *
*****************************************************************
 01  LOOKUP-KEY                 PIC  X(80) VALUE SPACES.
 01  LOOKUP-KEY-GROUP REDEFINES LOOKUP-KEY.
     02  KEY-FAMILY             PIC  X(20).
     02  KEY-REMAINDER          PIC  X(60).

 01  DEFAULT-KEY                PIC  X(15)
                                VALUE 'DEFAULT.content'.

 01  LOOKUP-CONTENT             PIC  X(200) VALUE SPACES.
 01  FOUND-SWITCH               PIC  X(01) VALUE 'N'.
     88  KEY-FOUND                  VALUE 'Y'.
     88  KEY-NOT-FOUND               VALUE 'N'.

 01  DEFAULT-USED-SWITCH        PIC  X(01) VALUE 'N'.
     88  DEFAULT-WAS-USED           VALUE 'Y'.
     88  DEFAULT-NOT-USED            VALUE 'N'.

 01  GLOBAL-DEFAULT             PIC  X(25)
                                VALUE 'Default response content'.
 01  ERROR-DEFAULT              PIC  X(26)
                                VALUE 'Unable to process request'.
 01  VALID-ERR-DEFAULT          PIC  X(23)
                                VALUE 'Invalid value provided'.

*****************************************************************
* TRACE-LINE-GROUP formats the function code and resolved key   *
* onto one console line for the PR0148 UPSI-0 trace.            *
*****************************************************************
 01  TRACE-LINE                 PIC  X(90) VALUE SPACES.
 01  TRACE-LINE-GROUP REDEFINES TRACE-LINE.
     02  TRACE-FN-LIT           PIC  X(08).
     02  TRACE-FN-CODE          PIC  X(02).
     02  FILLER                 PIC  X(02).
     02  TRACE-KEY-LIT          PIC  X(05).
     02  TRACE-KEY              PIC  X(63).
     02  TRACE-SNIP-LIT         PIC  X(06).
     02  TRACE-SNIP             PIC  X(04).

 PROCEDURE DIVISION.
 0000-MAINLINE.
     PERFORM 1000-INITIALIZE     THRU 1000-EXIT.
     PERFORM 2000-READ-LOOKUP    THRU 2000-EXIT.
     PERFORM 3000-PROCESS-LOOKUP THRU 3000-EXIT
         UNTIL END-OF-FILE.
     PERFORM 9800-JOB-SUMMARY    THRU 9800-EXIT.
     PERFORM 9900-CLOSE-FILES    THRU 9900-EXIT.
     STOP RUN.

*****************************************************************
* Open the three files, capture today's date for LR-RESPONSE-   *
* DATE, and load CT-TABLE-AREA from CONTENT-TABLE-FILE before   *
* the first lookup request is read.                             *
*****************************************************************
 1000-INITIALIZE.
     OPEN INPUT  CONTENT-TABLE-FILE
     OPEN INPUT  LOOKUP-REQUEST-FILE
     OPEN OUTPUT LOOKUP-RESPONSE-FILE.

     ACCEPT RUN-DATE            FROM DATE YYYYMMDD.

     MOVE ZEROES                TO CT-TABLE-COUNT.
     PERFORM 1100-LOAD-CONTENT-TABLE THRU 1100-EXIT
         UNTIL CTABLE-EOF.

     CLOSE CONTENT-TABLE-FILE.

 1000-EXIT.
     EXIT.

*****************************************************************
* Read one CT-FILE-RECORD and, on NOT AT END, hand it to        *
* 1150-STORE-CONTENT-ENTRY for loading into CT-ENTRY(n).        *
*****************************************************************
 1100-LOAD-CONTENT-TABLE.
     READ CONTENT-TABLE-FILE
         AT END
             SET CTABLE-EOF TO TRUE
         NOT AT END
             PERFORM 1150-STORE-CONTENT-ENTRY THRU 1150-EXIT.

 1100-EXIT.
     EXIT.

*****************************************************************
* CR1360.  Stops loading (defensively) at 500 entries, which is *
* CT-ENTRY's OCCURS maximum.                                     *
*****************************************************************
 1150-STORE-CONTENT-ENTRY.
     IF  CT-TABLE-COUNT LESS 500
         ADD 1                  TO CT-TABLE-COUNT
         MOVE CT-FILE-KEY       TO CT-ENTRY-KEY(CT-TABLE-COUNT)
         MOVE CT-FILE-CONTENT  TO CT-ENTRY-CONTENT(CT-TABLE-COUNT)
         ADD 1                  TO LOAD-COUNT.

 1150-EXIT.
     EXIT.

*****************************************************************
* Read one LK-RECORD from LOOKUP-REQUEST-FILE.                  *
*****************************************************************
 2000-READ-LOOKUP.
     READ LOOKUP-REQUEST-FILE
         AT END
             SET END-OF-FILE TO TRUE
         NOT AT END
             ADD 1 TO READ-COUNT.

 2000-EXIT.
     EXIT.

*****************************************************************
* Dispatch on LK-FUNCTION-CODE to the matching entry-point       *
* paragraph, write the resolved LR-RECORD, then read the next   *
* request - CR1465.                                              *
*****************************************************************
 3000-PROCESS-LOOKUP.
     MOVE SPACES                 TO LOOKUP-CONTENT.
     SET DEFAULT-NOT-USED        TO TRUE.

     IF  LK-FUNCTION-CODE EQUAL '01'
         PERFORM 3100-GET-ORDTYPE-CONTENT      THRU 3100-EXIT
     ELSE
     IF  LK-FUNCTION-CODE EQUAL '02'
         PERFORM 3200-GET-SCHEMA-CONTENT       THRU 3200-EXIT
     ELSE
     IF  LK-FUNCTION-CODE EQUAL '03'
         PERFORM 3300-GET-ORDER-ACK-CONTENT    THRU 3300-EXIT
     ELSE
     IF  LK-FUNCTION-CODE EQUAL '04'
         PERFORM 3400-GET-ORDER-SC-ACK-CONTENT THRU 3400-EXIT
     ELSE
     IF  LK-FUNCTION-CODE EQUAL '05'
         PERFORM 3500-GET-ORDER-SC-CONTENT     THRU 3500-EXIT
     ELSE
     IF  LK-FUNCTION-CODE EQUAL '06'
         PERFORM 3600-GET-ASN-ACK-CONTENT      THRU 3600-EXIT
     ELSE
     IF  LK-FUNCTION-CODE EQUAL '07'
         PERFORM 3700-GET-ASN-RCPT-ACK-CONTENT THRU 3700-EXIT
     ELSE
     IF  LK-FUNCTION-CODE EQUAL '08'
         PERFORM 3800-GET-ASN-RCPT-CONTENT     THRU 3800-EXIT
     ELSE
     IF  LK-FUNCTION-CODE EQUAL '09'
         PERFORM 3900-GET-ERROR-CONTENT        THRU 3900-EXIT
     ELSE
     IF  LK-FUNCTION-CODE EQUAL '10'
         PERFORM 3950-GET-VALID-ERR-CONTENT    THRU 3950-EXIT
     ELSE
         MOVE GLOBAL-DEFAULT TO LOOKUP-CONTENT
         SET DEFAULT-WAS-USED TO TRUE.

     MOVE LK-FUNCTION-CODE       TO LR-FUNCTION-CODE.
     MOVE LOOKUP-CONTENT         TO LR-CONTENT.
     MOVE READ-COUNT             TO LR-SEQUENCE-NUMBER.
     MOVE RUN-DATE                TO LR-RESPONSE-DATE.
     IF  DEFAULT-WAS-USED
         SET LR-FROM-DEFAULT     TO TRUE
     ELSE
         SET LR-FROM-TABLE       TO TRUE.

     IF  ZEDI-TRACE-ON
         PERFORM 9500-DISPLAY-TRACE THRU 9500-EXIT.

     WRITE LR-RECORD.
     ADD 1                       TO WRITE-COUNT.

     PERFORM 2000-READ-LOOKUP    THRU 2000-EXIT.

 3000-EXIT.
     EXIT.

*****************************************************************
* 1. getfileWithOrdTypeContent - key = TXNTYPE.RESPTYPE.ORDTYPE. *
*    FORMAT.content                                              *
*****************************************************************
 3100-GET-ORDTYPE-CONTENT.
     STRING LK-TRANSACTION-TYPE DELIMITED BY SPACE
            '.'                 DELIMITED BY SIZE
            LK-RESPONSE-TYPE    DELIMITED BY SPACE
            '.'                 DELIMITED BY SIZE
            LK-ORDER-TYPE       DELIMITED BY SPACE
            '.'                 DELIMITED BY SIZE
            LK-FORMAT           DELIMITED BY SPACE
            '.content'          DELIMITED BY SIZE
         INTO LOOKUP-KEY.
     PERFORM 9400-LOOKUP-KEY     THRU 9400-EXIT.

 3100-EXIT.
     EXIT.

*****************************************************************
* 2. getGetSchemaContent - key = GETSCHEMA.RESPTYPE.content      *
*****************************************************************
 3200-GET-SCHEMA-CONTENT.
     STRING 'GETSCHEMA.'        DELIMITED BY SIZE
            LK-RESPONSE-TYPE    DELIMITED BY SPACE
            '.content'          DELIMITED BY SIZE
         INTO LOOKUP-KEY.
     PERFORM 9400-LOOKUP-KEY     THRU 9400-EXIT.

 3200-EXIT.
     EXIT.

*****************************************************************
* 3. getOrderAckContent - key = ORDER.ORDTYPE.ACK.content        *
*****************************************************************
 3300-GET-ORDER-ACK-CONTENT.
     STRING 'ORDER.'            DELIMITED BY SIZE
            LK-ORDER-TYPE       DELIMITED BY SPACE
            '.ACK.content'      DELIMITED BY SIZE
         INTO LOOKUP-KEY.
     PERFORM 9400-LOOKUP-KEY     THRU 9400-EXIT.

 3300-EXIT.
     EXIT.

*****************************************************************
* 4. getOrderShipconfirmAckContent -                             *
*    key = ORDER.ORDTYPE.SHIPCONFIRM.ACK.content                 *
*****************************************************************
 3400-GET-ORDER-SC-ACK-CONTENT.
     STRING 'ORDER.'            DELIMITED BY SIZE
            LK-ORDER-TYPE       DELIMITED BY SPACE
            '.SHIPCONFIRM.ACK.content' DELIMITED BY SIZE
         INTO LOOKUP-KEY.
     PERFORM 9400-LOOKUP-KEY     THRU 9400-EXIT.

 3400-EXIT.
     EXIT.

*****************************************************************
* 5. getOrderShipconfirmContent -                                *
*    key = ORDER.ORDTYPE.SHIPCONFIRM.content                     *
*****************************************************************
 3500-GET-ORDER-SC-CONTENT.
     STRING 'ORDER.'            DELIMITED BY SIZE
            LK-ORDER-TYPE       DELIMITED BY SPACE
            '.SHIPCONFIRM.content' DELIMITED BY SIZE
         INTO LOOKUP-KEY.
     PERFORM 9400-LOOKUP-KEY     THRU 9400-EXIT.

 3500-EXIT.
     EXIT.

*****************************************************************
* 6. getAsnAckContent - literal key ASN.ACK.content              *
*****************************************************************
 3600-GET-ASN-ACK-CONTENT.
     MOVE 'ASN.ACK.content'      TO LOOKUP-KEY.
     PERFORM 9400-LOOKUP-KEY     THRU 9400-EXIT.

 3600-EXIT.
     EXIT.

*****************************************************************
* 7. getAsnReceiptAckContent - key ASN.RECEIPT.ACK.content       *
*****************************************************************
 3700-GET-ASN-RCPT-ACK-CONTENT.
     MOVE 'ASN.RECEIPT.ACK.content' TO LOOKUP-KEY.
     PERFORM 9400-LOOKUP-KEY     THRU 9400-EXIT.

 3700-EXIT.
     EXIT.

*****************************************************************
* 8. getAsnReceiptContent - literal key ASN.RECEIPT.content      *
*****************************************************************
 3800-GET-ASN-RCPT-CONTENT.
     MOVE 'ASN.RECEIPT.content'   TO LOOKUP-KEY.
     PERFORM 9400-LOOKUP-KEY     THRU 9400-EXIT.

 3800-EXIT.
     EXIT.

*****************************************************************
* 9. getErrorContent - literal key ERROR.content.  Own default -*
*    "Unable to process request" - does NOT fall to              *
*    DEFAULT.content (CR1288).                                   *
*****************************************************************
 3900-GET-ERROR-CONTENT.
     MOVE 'ERROR.content'         TO LOOKUP-KEY.
     PERFORM 9410-SEARCH-TABLE    THRU 9410-EXIT.
     IF  KEY-NOT-FOUND
         MOVE ERROR-DEFAULT       TO LOOKUP-CONTENT
         SET DEFAULT-WAS-USED     TO TRUE
         ADD 1                    TO DEFAULT-COUNT.

 3900-EXIT.
     EXIT.

*****************************************************************
* 10. getValidationErrorContent - literal key                    *
*     VALIDATION.ERROR.content.  Own default -                   *
*     "Invalid value provided" - does NOT fall to                *
*     DEFAULT.content (PR0055).                                  *
*****************************************************************
 3950-GET-VALID-ERR-CONTENT.
     MOVE 'VALIDATION.ERROR.content' TO LOOKUP-KEY.
     PERFORM 9410-SEARCH-TABLE       THRU 9410-EXIT.
     IF  KEY-NOT-FOUND
         MOVE VALID-ERR-DEFAULT      TO LOOKUP-CONTENT
         SET DEFAULT-WAS-USED        TO TRUE
         ADD 1                       TO DEFAULT-COUNT.

 3950-EXIT.
     EXIT.

*****************************************************************
* Shared SEARCH-with-fallback used by entry points 1 thru 8 -    *
* LOOKUP-KEY not found falls to literal DEFAULT.content, and     *
* DEFAULT.content not found falls to GLOBAL-DEFAULT.             *
*****************************************************************
 9400-LOOKUP-KEY.
     PERFORM 9410-SEARCH-TABLE   THRU 9410-EXIT.
     IF  KEY-NOT-FOUND
         SET DEFAULT-WAS-USED    TO TRUE
         MOVE DEFAULT-KEY        TO LOOKUP-KEY
         PERFORM 9410-SEARCH-TABLE THRU 9410-EXIT
         IF  KEY-NOT-FOUND
             MOVE GLOBAL-DEFAULT TO LOOKUP-CONTENT
             ADD 1                TO DEFAULT-COUNT.

 9400-EXIT.
     EXIT.

*****************************************************************
* Linear SEARCH of CT-ENTRY for LOOKUP-KEY.  Sets                *
* FOUND-SWITCH and, when found, LOOKUP-CONTENT.  Linear, not     *
* SEARCH ALL - CT-TABLE-FILE is load order, not key order.       *
*****************************************************************
 9410-SEARCH-TABLE.
     SET KEY-NOT-FOUND           TO TRUE.
     SET CT-IDX                  TO 1.
     SEARCH CT-ENTRY
         AT END
             SET KEY-NOT-FOUND TO TRUE
         WHEN CT-ENTRY-KEY(CT-IDX) EQUAL LOOKUP-KEY
             SET KEY-FOUND        TO TRUE
             MOVE CT-ENTRY-CONTENT(CT-IDX) TO LOOKUP-CONTENT.

 9410-EXIT.
     EXIT.

*****************************************************************
* PR0148.  Formats the function code, resolved key and a short  *
* content snippet onto one console line, gated on the UPSI-0 ON *
* test in the JCL PARM.                                         *
*****************************************************************
 9500-DISPLAY-TRACE.
     MOVE 'FUNCTION'              TO TRACE-FN-LIT.
     MOVE LK-FUNCTION-CODE        TO TRACE-FN-CODE.
     MOVE 'KEY  '                 TO TRACE-KEY-LIT.
     MOVE LOOKUP-KEY               TO TRACE-KEY.
     MOVE 'TEXT= '                TO TRACE-SNIP-LIT.
     MOVE LR-TRACE-SNIPPET(1:4)   TO TRACE-SNIP.
     DISPLAY TRACE-LINE.

 9500-EXIT.
     EXIT.

*****************************************************************
* End-of-job console trailer - read/written/loaded/defaulted.   *
*****************************************************************
 9800-JOB-SUMMARY.
     DISPLAY 'ZEDI002 CONTENT LOOKUP JOB SUMMARY'.
     DISPLAY 'CONTENT TABLE ENTRIES LOADED - ' LOAD-COUNT.
     DISPLAY 'LOOKUP REQUESTS READ ........ ' READ-COUNT.
     DISPLAY 'LOOKUP RESPONSES WRITTEN .... ' WRITE-COUNT.
     DISPLAY 'DEFAULT-CONTENT FALLBACKS ... ' DEFAULT-COUNT.

 9800-EXIT.
     EXIT.

 9900-CLOSE-FILES.
     CLOSE LOOKUP-REQUEST-FILE.
     CLOSE LOOKUP-RESPONSE-FILE.

 9900-EXIT.
     EXIT.
