*****************************************************************
*                                                               *
* zEDI CONTENT TABLE record definition.                        *
*                                                               *
* Flat KEY / CONTENT pair-per-line copy of the response-text    *
* master, loaded whole into CT-TABLE-AREA (WORKING-STORAGE, in  *
* the caller) at job start and linear-SEARCHed by the zEDI002   *
* lookup paragraphs (this build has no indexed file support).   *
*                                                               *
*****************************************************************
 01  CT-FILE-RECORD.
     02  CT-FILE-KEY            PIC  X(80) VALUE SPACES.
     02  CT-FILE-DELIM          PIC  X(01) VALUE '|'.
     02  CT-FILE-CONTENT        PIC  X(200) VALUE SPACES.
     02  FILLER                 PIC  X(19) VALUE SPACES.
