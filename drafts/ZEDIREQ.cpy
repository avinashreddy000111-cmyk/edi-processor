*****************************************************************
*                                                               *
* zEDI REQUEST record definition.                              *
*                                                               *
* One inbound trading-partner transaction header, as captured  *
* upstream by the EDI intake feed.  ER-TRANSACTION-TYPE thru    *
* ER-RESPONSE-TYPE are free-form text; values are compared      *
* case-insensitively and are trimmed of leading/trailing spaces *
* before use, but the FILENAME/CONTENT text built from them     *
* keeps the original captured case (PR0233 review).             *
*                                                               *
* ER-RECORD-STATUS thru ER-BATCH-ID are intake-side housekeeping*
* carried on the record for the feed's own bookkeeping; this job*
* does not read or set them (CR1123).                            *
*                                                               *
*****************************************************************
 01  ER-RECORD.
     02  ER-UUID                PIC  X(36) VALUE SPACES.
     02  ER-TRANSACTION-TYPE    PIC  X(20) VALUE SPACES.
     02  ER-ORDER-TYPE          PIC  X(10) VALUE SPACES.
     02  ER-FORMAT              PIC  X(10) VALUE SPACES.
     02  ER-RESPONSE-TYPE       PIC  X(20) VALUE SPACES.
     02  ER-RECORD-STATUS       PIC  X(01) VALUE SPACES.
         88  ER-STATUS-ACTIVE       VALUE 'A'.
         88  ER-STATUS-HELD         VALUE 'H'.
     02  ER-SEQUENCE-NUMBER     PIC  9(06) VALUE ZEROES.
     02  ER-CAPTURE-DATE        PIC  9(08) VALUE ZEROES.
     02  ER-CAPTURE-DATE-R  REDEFINES ER-CAPTURE-DATE.
         03  ER-CAPTURE-CCYY    PIC  9(04).
         03  ER-CAPTURE-MM      PIC  9(02).
         03  ER-CAPTURE-DD      PIC  9(02).
     02  ER-SOURCE-SYSTEM       PIC  X(04) VALUE SPACES.
     02  ER-BATCH-ID            PIC  X(08) VALUE SPACES.
     02  FILLER                 PIC  X(77) VALUE SPACES.
