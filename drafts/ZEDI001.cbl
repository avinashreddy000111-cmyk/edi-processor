 IDENTIFICATION DIVISION.
 PROGRAM-ID.    ZEDI001.
 AUTHOR.        KAREN OSTROWSKI.
 INSTALLATION.  WALMART ENTERPRISE SYSTEMS - Z/OS BATCH.
 DATE-WRITTEN.  08/14/89.
 DATE-COMPILED.
 SECURITY.      NONE.
*****************************************************************
*                                                               *
* zEDI - EDI Transaction Response Dispatcher.                  *
*                                                               *
* This job reads one EDI-REQUEST-RECORD per trading-partner    *
* transaction from the EDIIN feed, validates it, and routes it *
* through the GETSCHEMA / ORDER / ASN / error rules - the same *
* key families zEDI002 resolves against the .content master,   *
* though this job builds its own content text inline and never *
* calls zEDI002 or shares its ZEDIERR copybook with it -        *
* producing zero, one or two EDI-RESPONSE-ITEM records on       *
* EDIOUT for each transaction.  Nothing is looked up on a       *
* master file here - this is purely a classification/routing   *
* pass over the intake feed.                                   *
*                                                               *
* CHANGE LOG                                                   *
* ---------- -------- ------ ----------------------------------*
* DATE       USERID   PR/CR  DESCRIPTION                       *
* ---------- -------- ------ ----------------------------------*
* 08/14/89   KLO      CR1123 Original coding, ORDER and ASN    *
*                            transaction types only.           *
* 02/03/90   RJF      CR1188 Added GETSCHEMA response-type     *
*                            route, ahead of ORDER/ASN.        *
* 11/19/90   KLO      CR1240 Added SHIPCONFIRM two-item        *
*                            response for ORDER and RECEIPT    *
*                            two-item response for ASN.        *
* 06/05/91   MTS      PR0044 Fixed default ORDER branch - it   *
*                            was including ORDER-TYPE in       *
*                            FILENAME, which intake does not   *
*                            expect for non-ACK responses.     *
* 04/22/92   RJF      CR1301 Added ERRORRESPONSE and           *
*                            unrecognized TRANSACTION-TYPE     *
*                            error routing.                    *
* 09/09/93   KLO      PR0091 Added ERRORTIMEOUT suppression -  *
*                            timeout transactions now produce  *
*                            zero response records.            *
* 01/17/94   MTS      CR1355 mime-type-for/extension-for       *
*                            pulled out to ZEDIERR copybook to *
*                            shorten this program - zEDI002    *
*                            does NOT share it, it has no       *
*                            FILENAME/mime-type of its own.     *
* 07/30/95   RJF      PR0130 Added record validation ahead of  *
*                            routing (UUID and Transaction     *
*                            Type required); builds            *
*                            UNKNOWN_UNKNOWN_ERROR on failure. *
* 03/11/96   KLO      CR1402 Job-summary trailer added to      *
*                            SYSOUT (read/written/suppress/    *
*                            error counts).                    *
* 10/02/97   MTS      PR0177 GETSCHEMA now honors ORDER-TYPE   *
*                            of LTL or PARCEL only - anything  *
*                            else falls to the generic name.   *
* 12/28/98   JWK      Y2K114 Year 2000 review - RUN-DATE is    *
*                            4-digit century, no windowing     *
*                            logic anywhere in this program.   *
* 06/14/99   JWK      Y2K114 Y2K certification sign-off, no    *
*                            further changes required.         *
* 08/02/01   RJF      CR1481 Defensive ERRORTIMEOUT branch     *
*                            added to routing table in case    *
*                            suppress check is bypassed.       *
* 05/19/03   MTS      PR0233 Case-insensitive compares -       *
*                            upstream began sending mixed-case *
*                            FORMAT from the new JSON adapter. *
* 11/14/03   KLO      PR0251 PR0233 fix corrected - normalize  *
*                            no longer folds the stored field  *
*                            to upper case, only a separate    *
*                            routing-key copy used for the     *
*                            IF/EQUAL compares; FILENAME and    *
*                            CONTENT text now echo the trading *
*                            partner's original captured case. *
* 02/20/04   RJF      CR1522 WORKING-STORAGE fields renamed to *
*                            house style (no WS- prefix); a    *
*                            couple of the standalone counters *
*                            moved to 77-level per shop         *
*                            standard.                          *
* 06/03/04   KLO      PR0268 Mainline UNTIL test on 3000 was   *
*                            comparing the END-OF-FILE 88-level *
*                            to 'Y' - condition-names test      *
*                            standalone only, fixed to plain    *
*                            UNTIL END-OF-FILE.  3300-NORMALIZE *
*                            guarded each trim MOVE with an IF  *
*                            on TRIM-COUNT before reference-    *
*                            modifying - an all-blank ORDER-    *
*                            TYPE/FORMAT/RESPONSE-TYPE field    *
*                            (routine for ASN/ERRORRESPONSE/    *
*                            GETSCHEMA records) was starting     *
*                            the substring one past the field's *
*                            own length.                        *
*****************************************************************
 ENVIRONMENT DIVISION.
 CONFIGURATION SECTION.
 SOURCE-COMPUTER.  IBM-370.
 OBJECT-COMPUTER.  IBM-370.
 SPECIAL-NAMES.
     C01 IS TOP-OF-FORM
     CLASS LOWER-ALPHA   IS 'a' THRU 'z'
     CLASS UPPER-ALPHA   IS 'A' THRU 'Z'
     UPSI-0 ON  STATUS IS ZEDI-TRACE-ON
     UPSI-0 OFF STATUS IS ZEDI-TRACE-OFF.
 INPUT-OUTPUT SECTION.
 FILE-CONTROL.
     SELECT EDI-REQUEST-FILE   ASSIGN TO EDIIN
         ORGANIZATION IS LINE SEQUENTIAL
         FILE STATUS  IS EDIIN-STATUS.

     SELECT EDI-RESPONSE-FILE  ASSIGN TO EDIOUT
         ORGANIZATION IS LINE SEQUENTIAL
         FILE STATUS  IS EDIOUT-STATUS.

 DATA DIVISION.
 FILE SECTION.
*****************************************************************
* EDI-REQUEST file - one trading-partner transaction per record.*
*****************************************************************
 FD  EDI-REQUEST-FILE
     LABEL RECORDS ARE STANDARD
     RECORD CONTAINS 200 CHARACTERS
     DATA RECORD IS ER-RECORD.
     COPY ZEDIREQ.

*****************************************************************
* EDI-RESPONSE file - 0, 1 or 2 output items per input record.  *
*****************************************************************
 FD  EDI-RESPONSE-FILE
     LABEL RECORDS ARE STANDARD
     RECORD CONTAINS 400 CHARACTERS
     DATA RECORD IS RS-RECORD.
     COPY ZEDIRSP.

 WORKING-STORAGE SECTION.

*****************************************************************
* DEFINE LOCAL VARIABLES                                        *
*****************************************************************
 01  EDIIN-STATUS               PIC  X(02) VALUE SPACES.
     88  EDIIN-OK                   VALUE '00'.
     88  EDIIN-EOF                   VALUE '10'.

 01  EDIOUT-STATUS              PIC  X(02) VALUE SPACES.
     88  EDIOUT-OK                   VALUE '00'.

 01  EOF-SWITCH                 PIC  X(01) VALUE 'N'.
     88  END-OF-FILE                VALUE 'Y'.

 01  JOB-COUNTS.
     02  READ-COUNT             PIC S9(08) COMP VALUE ZEROES.
     02  WRITE-COUNT            PIC S9(08) COMP VALUE ZEROES.
     02  SUPPRESS-COUNT         PIC S9(08) COMP VALUE ZEROES.
     02  ERROR-COUNT            PIC S9(08) COMP VALUE ZEROES.
     02  FILLER                 PIC  X(08) VALUE SPACES.

 01  RUN-DATE-AREA.
     02  RUN-DATE               PIC 9(08) VALUE ZEROES.
 01  RUN-DATE-GROUP REDEFINES RUN-DATE-AREA.
     02  RUN-CCYY               PIC 9(04).
     02  RUN-MM                 PIC 9(02).
     02  RUN-DD                 PIC 9(02).

 01  ERROR-ID-NUM               PIC 9(08) VALUE ZEROES.
 01  ERROR-ID-ALPHA REDEFINES ERROR-ID-NUM
                                PIC  X(08).

 01  VALID-SWITCH               PIC  X(01) VALUE 'Y'.
     88  RECORD-VALID               VALUE 'Y'.
     88  RECORD-INVALID              VALUE 'N'.
 01  VALIDATION-MESSAGE         PIC  X(60) VALUE SPACES.

 01  CASE-CONVERSION.
     02  LOWER-CASE             PIC  X(26) VALUE
         'abcdefghijklmnopqrstuvwxyz'.
     02  UPPER-CASE             PIC  X(26) VALUE
         'ABCDEFGHIJKLMNOPQRSTUVWXYZ'.

 77  TRIM-COUNT                 PIC S9(04) COMP VALUE ZEROES.
 77  ITEM-COUNT                 PIC S9(04) COMP VALUE ZEROES.
 77  ITEM-INDEX                 PIC S9(04) COMP VALUE ZEROES.

*****************************************************************
* TRIMMED-RECORD holds the trailing-trimmed request fields with *
* their original captured case intact - this is what every      *
* FILENAME/CONTENT STRING is built from (PR0251).  ROUTE-KEY-   *
* AREA is a separate, upper-cased copy used ONLY by the IF/     *
* EQUAL routing compares below; ROUTE-KEY-GROUP lets the        *
* end-of-job trailer echo the last request's full routing key   *
* on one line.                                                  *
*****************************************************************
 01  TRIMMED-RECORD.
     02  TRIM-TRANSACTION-TYPE  PIC X(20) VALUE SPACES.
     02  TRIM-ORDER-TYPE        PIC X(10) VALUE SPACES.
     02  TRIM-FORMAT            PIC X(10) VALUE SPACES.
     02  TRIM-RESPONSE-TYPE     PIC X(20) VALUE SPACES.

 01  ROUTE-KEY-AREA.
     02  ROUTE-TRANSACTION-TYPE PIC X(20) VALUE SPACES.
     02  ROUTE-ORDER-TYPE       PIC X(10) VALUE SPACES.
     02  ROUTE-FORMAT           PIC X(10) VALUE SPACES.
     02  ROUTE-RESPONSE-TYPE    PIC X(20) VALUE SPACES.
 01  ROUTE-KEY-GROUP REDEFINES ROUTE-KEY-AREA.
     02  ROUTE-KEY-COMBINED     PIC X(60).

 01  MIME-TYPE-RESULT           PIC  X(30) VALUE SPACES.
 01  EXTENSION-RESULT           PIC  X(10) VALUE SPACES.

 01  RESPONSE-WORK.
     02  RESPONSE-ITEM OCCURS 2 TIMES INDEXED BY ITEM-IDX.
         05  ITEM-SUCCESS       PIC  X(01) VALUE 'N'.
         05  ITEM-FILENAME      PIC  X(80) VALUE SPACES.
         05  ITEM-CONTENT       PIC  X(200) VALUE SPACES.
         05  ITEM-MIME-TYPE     PIC  X(30) VALUE SPACES.
         05  ITEM-MESSAGE       PIC  X(60) VALUE SPACES.

 01  LITERALS.
     02  LIT-ORDER              PIC  X(20) VALUE 'ORDER'.
     02  LIT-ASN                PIC  X(20) VALUE 'ASN'.
     02  LIT-ERRORRESPONSE      PIC  X(20) VALUE 'ERRORRESPONSE'.
     02  LIT-ERRORTIMEOUT       PIC  X(20) VALUE 'ERRORTIMEOUT'.
     02  LIT-GETSCHEMA          PIC  X(20) VALUE 'GETSCHEMA'.
     02  LIT-ACK                PIC  X(20) VALUE 'ACK'.
     02  LIT-SHIPCONFIRM        PIC  X(20) VALUE 'SHIPCONFIRM'.
     02  LIT-RECEIPT            PIC  X(20) VALUE 'RECEIPT'.
     02  LIT-LTL                PIC  X(10) VALUE 'LTL'.
     02  LIT-PARCEL             PIC  X(10) VALUE 'PARCEL'.
     02  LIT-EDI                PIC  X(10) VALUE 'EDI'.
     02  LIT-JSON               PIC  X(10) VALUE 'JSON'.

 01  MESSAGE-SUCCESS            PIC  X(60) VALUE
     'File processed successfully'.
 01  MESSAGE-UNABLE             PIC  X(60) VALUE
     'unable to process request'.
 01  CONTENT-UNABLE             PIC  X(200) VALUE
     'unable to process request'.

 PROCEDURE DIVISION.

*****************************************************************
* Main process.                                                 *
*****************************************************************
     PERFORM 1000-INITIALIZE         THRU 1000-EXIT.

     PERFORM 2000-READ-REQUEST       THRU 2000-EXIT.

     PERFORM 3000-PROCESS-REQUEST    THRU 3000-EXIT
         WITH TEST AFTER
         UNTIL END-OF-FILE.

     PERFORM 9800-JOB-SUMMARY        THRU 9800-EXIT.
     PERFORM 9900-CLOSE-FILES        THRU 9900-EXIT.
     STOP RUN.

*****************************************************************
* Perform initialization.                                       *
*****************************************************************
 1000-INITIALIZE.
     ACCEPT RUN-DATE              FROM DATE YYYYMMDD.

     OPEN INPUT  EDI-REQUEST-FILE.
     OPEN OUTPUT EDI-RESPONSE-FILE.

 1000-EXIT.
     EXIT.

*****************************************************************
* Read the next EDI-REQUEST-RECORD.                             *
*****************************************************************
 2000-READ-REQUEST.
     READ EDI-REQUEST-FILE
         AT END
             MOVE 'Y'  TO EOF-SWITCH
         NOT AT END
             ADD 1     TO READ-COUNT.

 2000-EXIT.
     EXIT.

*****************************************************************
* Validate, route and write the response item(s) for one        *
* request, then read the next one.                              *
*****************************************************************
 3000-PROCESS-REQUEST.
     MOVE ZEROES                TO ITEM-COUNT.
     MOVE 'Y'                   TO VALID-SWITCH.
     MOVE SPACES                 TO VALIDATION-MESSAGE.

     PERFORM 9100-VALIDATE-REQUEST   THRU 9100-EXIT.

     IF  RECORD-INVALID
         PERFORM 9150-BUILD-VALID-ERROR THRU 9150-EXIT
         ADD 1                        TO ERROR-COUNT
     ELSE
         PERFORM 3300-NORMALIZE-FIELDS  THRU 3300-EXIT
         IF  ROUTE-TRANSACTION-TYPE EQUAL LIT-ERRORTIMEOUT
             ADD 1                    TO SUPPRESS-COUNT
         ELSE
             PERFORM 3400-ROUTE-REQUEST THRU 3400-EXIT.

     PERFORM 3900-WRITE-RESPONSE     THRU 3900-EXIT.
     PERFORM 2000-READ-REQUEST       THRU 2000-EXIT.

 3000-EXIT.
     EXIT.

*****************************************************************
* NORMALIZE TRANSACTION-TYPE, ORDER-TYPE, FORMAT and             *
* RESPONSE-TYPE - trim leading spaces into TRIMMED-RECORD,       *
* original case intact (PR0251).  ROUTE-KEY-AREA is then loaded *
* from the trimmed values and folded to upper case there ONLY - *
* it is never used to build FILENAME/CONTENT, only to drive the *
* IF/EQUAL routing compares in 3400 thru 3700.                  *
*****************************************************************
 3300-NORMALIZE-FIELDS.
     MOVE ZEROES                TO TRIM-COUNT.
     INSPECT ER-TRANSACTION-TYPE TALLYING TRIM-COUNT
         FOR LEADING SPACES.
     MOVE SPACES                 TO TRIM-TRANSACTION-TYPE.
     IF  TRIM-COUNT LESS 20
         MOVE ER-TRANSACTION-TYPE(TRIM-COUNT + 1:)
                                 TO TRIM-TRANSACTION-TYPE.

     MOVE ZEROES                TO TRIM-COUNT.
     INSPECT ER-ORDER-TYPE       TALLYING TRIM-COUNT
         FOR LEADING SPACES.
     MOVE SPACES                 TO TRIM-ORDER-TYPE.
     IF  TRIM-COUNT LESS 10
         MOVE ER-ORDER-TYPE(TRIM-COUNT + 1:)
                                 TO TRIM-ORDER-TYPE.

     MOVE ZEROES                TO TRIM-COUNT.
     INSPECT ER-FORMAT           TALLYING TRIM-COUNT
         FOR LEADING SPACES.
     MOVE SPACES                 TO TRIM-FORMAT.
     IF  TRIM-COUNT LESS 10
         MOVE ER-FORMAT(TRIM-COUNT + 1:)
                                 TO TRIM-FORMAT.

     MOVE ZEROES                TO TRIM-COUNT.
     INSPECT ER-RESPONSE-TYPE    TALLYING TRIM-COUNT
         FOR LEADING SPACES.
     MOVE SPACES                 TO TRIM-RESPONSE-TYPE.
     IF  TRIM-COUNT LESS 20
         MOVE ER-RESPONSE-TYPE(TRIM-COUNT + 1:)
                                 TO TRIM-RESPONSE-TYPE.

     MOVE TRIMMED-RECORD         TO ROUTE-KEY-AREA.
     INSPECT ROUTE-KEY-COMBINED
         CONVERTING LOWER-CASE TO UPPER-CASE.

 3300-EXIT.
     EXIT.

*****************************************************************
* ROUTE the normalized record - first matching rule wins.       *
* Priority order (CR1481, PR0233):                               *
*   1. ERRORRESPONSE          -> error response                 *
*   2. ERRORTIMEOUT           -> error response (defensive -    *
*                                 3000-PROCESS-REQUEST already   *
*                                 suppresses this upstream)      *
*   3. RESPONSE-TYPE GETSCHEMA -> GetSchema rule                 *
*   4. TRANSACTION-TYPE ORDER -> Order rule                      *
*   5. TRANSACTION-TYPE ASN   -> ASN rule                        *
*   6. anything else          -> error response                 *
* All compares below run off ROUTE-KEY-AREA (upper case); the   *
* rules themselves build FILENAME/CONTENT from TRIMMED-RECORD.  *
*****************************************************************
 3400-ROUTE-REQUEST.
     IF  ROUTE-TRANSACTION-TYPE EQUAL LIT-ERRORRESPONSE
         PERFORM 3480-ROUTE-DEFAULT-ERROR THRU 3480-EXIT
     ELSE
     IF  ROUTE-TRANSACTION-TYPE EQUAL LIT-ERRORTIMEOUT
         PERFORM 3480-ROUTE-DEFAULT-ERROR THRU 3480-EXIT
     ELSE
     IF  ROUTE-RESPONSE-TYPE    EQUAL LIT-GETSCHEMA
         PERFORM 3500-ROUTE-GETSCHEMA     THRU 3500-EXIT
     ELSE
     IF  ROUTE-TRANSACTION-TYPE EQUAL LIT-ORDER
         PERFORM 3600-ROUTE-ORDER         THRU 3600-EXIT
     ELSE
     IF  ROUTE-TRANSACTION-TYPE EQUAL LIT-ASN
         PERFORM 3700-ROUTE-ASN           THRU 3700-EXIT
     ELSE
         PERFORM 3480-ROUTE-DEFAULT-ERROR THRU 3480-EXIT.

 3400-EXIT.
     EXIT.

*****************************************************************
* Error response rule - one failure item, plain/text always.    *
*****************************************************************
 3480-ROUTE-DEFAULT-ERROR.
     PERFORM 9300-MIME-TYPE-FOR       THRU 9300-EXIT.
     PERFORM 9350-EXTENSION-FOR       THRU 9350-EXIT.
     PERFORM 9200-BUILD-ERROR-RESPONSE THRU 9200-EXIT.
     ADD 1                            TO ERROR-COUNT.

 3480-EXIT.
     EXIT.

*****************************************************************
* GetSchema rule (RESPONSE-TYPE = GETSCHEMA), PR0177.            *
*****************************************************************
 3500-ROUTE-GETSCHEMA.
     PERFORM 9300-MIME-TYPE-FOR       THRU 9300-EXIT.
     PERFORM 9350-EXTENSION-FOR       THRU 9350-EXIT.

     ADD 1                            TO ITEM-COUNT.
     MOVE ITEM-COUNT                  TO ITEM-INDEX.

     IF  ROUTE-TRANSACTION-TYPE EQUAL LIT-ORDER
     AND (ROUTE-ORDER-TYPE      EQUAL LIT-LTL
          OR
          ROUTE-ORDER-TYPE      EQUAL LIT-PARCEL)
         STRING TRIM-TRANSACTION-TYPE   DELIMITED BY SPACE
                '_'                     DELIMITED BY SIZE
                TRIM-ORDER-TYPE         DELIMITED BY SPACE
                '_Schema_'              DELIMITED BY SIZE
                ER-UUID                 DELIMITED BY SPACE
                '.'                     DELIMITED BY SIZE
                EXTENSION-RESULT        DELIMITED BY SPACE
             INTO ITEM-FILENAME(ITEM-INDEX)
         STRING 'This is the content for ' DELIMITED BY SIZE
                TRIM-ORDER-TYPE            DELIMITED BY SPACE
                ' '                        DELIMITED BY SIZE
                TRIM-TRANSACTION-TYPE      DELIMITED BY SPACE
                ' Schema'                  DELIMITED BY SIZE
             INTO ITEM-CONTENT(ITEM-INDEX)
     ELSE
     IF  ROUTE-TRANSACTION-TYPE EQUAL LIT-ASN
         STRING TRIM-TRANSACTION-TYPE   DELIMITED BY SPACE
                '_Schema_'              DELIMITED BY SIZE
                ER-UUID                 DELIMITED BY SPACE
                '.'                     DELIMITED BY SIZE
                EXTENSION-RESULT        DELIMITED BY SPACE
             INTO ITEM-FILENAME(ITEM-INDEX)
         STRING 'This is the content for ' DELIMITED BY SIZE
                TRIM-TRANSACTION-TYPE      DELIMITED BY SPACE
                ' Schema'                  DELIMITED BY SIZE
             INTO ITEM-CONTENT(ITEM-INDEX)
     ELSE
     IF  ROUTE-TRANSACTION-TYPE EQUAL LIT-SHIPCONFIRM
         STRING TRIM-TRANSACTION-TYPE   DELIMITED BY SPACE
                '_'                     DELIMITED BY SIZE
                TRIM-ORDER-TYPE         DELIMITED BY SPACE
                '_Schema_'              DELIMITED BY SIZE
                ER-UUID                 DELIMITED BY SPACE
                '.'                     DELIMITED BY SIZE
                EXTENSION-RESULT        DELIMITED BY SPACE
             INTO ITEM-FILENAME(ITEM-INDEX)
         STRING 'This is the content for ' DELIMITED BY SIZE
                TRIM-TRANSACTION-TYPE      DELIMITED BY SPACE
                ' Schema'                  DELIMITED BY SIZE
             INTO ITEM-CONTENT(ITEM-INDEX)
     ELSE
         STRING TRIM-TRANSACTION-TYPE   DELIMITED BY SPACE
                '_Schema_'              DELIMITED BY SIZE
                ER-UUID                 DELIMITED BY SPACE
                '.'                     DELIMITED BY SIZE
                EXTENSION-RESULT        DELIMITED BY SPACE
             INTO ITEM-FILENAME(ITEM-INDEX)
         STRING 'This is the content for ' DELIMITED BY SIZE
                TRIM-TRANSACTION-TYPE      DELIMITED BY SPACE
                ' Schema'                  DELIMITED BY SIZE
             INTO ITEM-CONTENT(ITEM-INDEX).

     PERFORM 9250-SET-SUCCESS-COMMON  THRU 9250-EXIT.

 3500-EXIT.
     EXIT.

*****************************************************************
* Order rule (TRANSACTION-TYPE = ORDER).  RESPONSE-TYPE drives   *
* the branch:                                                    *
*   ACK          -> one item                                     *
*   SHIPCONFIRM  -> two items, ACK then SHIPCONFIRM (CR1240)     *
*   anything else -> one item, ORDER-TYPE NOT in filename        *
*                    (PR0044 - asymmetry confirmed correct,      *
*                    intake side depends on it)                  *
*****************************************************************
 3600-ROUTE-ORDER.
     PERFORM 9300-MIME-TYPE-FOR       THRU 9300-EXIT.
     PERFORM 9350-EXTENSION-FOR       THRU 9350-EXIT.

     IF  ROUTE-RESPONSE-TYPE EQUAL LIT-ACK
         ADD 1                        TO ITEM-COUNT
         MOVE ITEM-COUNT              TO ITEM-INDEX
         STRING 'ORDER_'                 DELIMITED BY SIZE
                TRIM-ORDER-TYPE          DELIMITED BY SPACE
                '_'                      DELIMITED BY SIZE
                TRIM-RESPONSE-TYPE       DELIMITED BY SPACE
                '_'                      DELIMITED BY SIZE
                ER-UUID                  DELIMITED BY SPACE
                '.'                      DELIMITED BY SIZE
                EXTENSION-RESULT         DELIMITED BY SPACE
             INTO ITEM-FILENAME(ITEM-INDEX)
         STRING 'This is the content for '  DELIMITED BY SIZE
                TRIM-ORDER-TYPE             DELIMITED BY SPACE
                ' ORDER '                   DELIMITED BY SIZE
                TRIM-RESPONSE-TYPE          DELIMITED BY SPACE
             INTO ITEM-CONTENT(ITEM-INDEX)
         PERFORM 9250-SET-SUCCESS-COMMON THRU 9250-EXIT
     ELSE
     IF  ROUTE-RESPONSE-TYPE EQUAL LIT-SHIPCONFIRM
         ADD 1                        TO ITEM-COUNT
         MOVE ITEM-COUNT              TO ITEM-INDEX
         STRING 'ORDER_'                 DELIMITED BY SIZE
                TRIM-ORDER-TYPE          DELIMITED BY SPACE
                '_ACK_'                  DELIMITED BY SIZE
                ER-UUID                  DELIMITED BY SPACE
                '.'                      DELIMITED BY SIZE
                EXTENSION-RESULT         DELIMITED BY SPACE
             INTO ITEM-FILENAME(ITEM-INDEX)
         STRING 'This is the content for '  DELIMITED BY SIZE
                TRIM-ORDER-TYPE             DELIMITED BY SPACE
                ' ORDER ACK'                DELIMITED BY SIZE
             INTO ITEM-CONTENT(ITEM-INDEX)
         PERFORM 9250-SET-SUCCESS-COMMON THRU 9250-EXIT

         ADD 1                        TO ITEM-COUNT
         MOVE ITEM-COUNT              TO ITEM-INDEX
         STRING 'ORDER_'                 DELIMITED BY SIZE
                TRIM-ORDER-TYPE          DELIMITED BY SPACE
                '_SHIPCONFIRM_'          DELIMITED BY SIZE
                ER-UUID                  DELIMITED BY SPACE
                '.'                      DELIMITED BY SIZE
                EXTENSION-RESULT         DELIMITED BY SPACE
             INTO ITEM-FILENAME(ITEM-INDEX)
         STRING 'This is the content for '  DELIMITED BY SIZE
                TRIM-ORDER-TYPE             DELIMITED BY SPACE
                ' ORDER SHIPCONFIRM'        DELIMITED BY SIZE
             INTO ITEM-CONTENT(ITEM-INDEX)
         PERFORM 9250-SET-SUCCESS-COMMON THRU 9250-EXIT
     ELSE
         ADD 1                        TO ITEM-COUNT
         MOVE ITEM-COUNT              TO ITEM-INDEX
         STRING 'ORDER_'                 DELIMITED BY SIZE
                TRIM-RESPONSE-TYPE       DELIMITED BY SPACE
                '_'                      DELIMITED BY SIZE
                ER-UUID                  DELIMITED BY SPACE
                '.'                      DELIMITED BY SIZE
                EXTENSION-RESULT         DELIMITED BY SPACE
             INTO ITEM-FILENAME(ITEM-INDEX)
         STRING 'This is the content for '  DELIMITED BY SIZE
                TRIM-ORDER-TYPE             DELIMITED BY SPACE
                ' ORDER '                   DELIMITED BY SIZE
                TRIM-RESPONSE-TYPE          DELIMITED BY SPACE
             INTO ITEM-CONTENT(ITEM-INDEX)
         PERFORM 9250-SET-SUCCESS-COMMON THRU 9250-EXIT.

 3600-EXIT.
     EXIT.

*****************************************************************
* ASN rule (TRANSACTION-TYPE = ASN).  RESPONSE-TYPE drives the   *
* branch:                                                        *
*   ACK      -> one item                                         *
*   RECEIPT  -> two items, ACK then RECEIPT (CR1240)             *
*   anything else -> one item                                    *
*****************************************************************
 3700-ROUTE-ASN.
     PERFORM 9300-MIME-TYPE-FOR       THRU 9300-EXIT.
     PERFORM 9350-EXTENSION-FOR       THRU 9350-EXIT.

     IF  ROUTE-RESPONSE-TYPE EQUAL LIT-ACK
         ADD 1                        TO ITEM-COUNT
         MOVE ITEM-COUNT              TO ITEM-INDEX
         STRING 'ASN_'                   DELIMITED BY SIZE
                TRIM-RESPONSE-TYPE       DELIMITED BY SPACE
                '_'                      DELIMITED BY SIZE
                ER-UUID                  DELIMITED BY SPACE
                '.'                      DELIMITED BY SIZE
                EXTENSION-RESULT         DELIMITED BY SPACE
             INTO ITEM-FILENAME(ITEM-INDEX)
         STRING 'This is the content for ASN '  DELIMITED BY SIZE
                TRIM-RESPONSE-TYPE              DELIMITED BY SPACE
             INTO ITEM-CONTENT(ITEM-INDEX)
         PERFORM 9250-SET-SUCCESS-COMMON THRU 9250-EXIT
     ELSE
     IF  ROUTE-RESPONSE-TYPE EQUAL LIT-RECEIPT
         ADD 1                        TO ITEM-COUNT
         MOVE ITEM-COUNT              TO ITEM-INDEX
         STRING 'ASN_ACK_'               DELIMITED BY SIZE
                ER-UUID                  DELIMITED BY SPACE
                '.'                      DELIMITED BY SIZE
                EXTENSION-RESULT         DELIMITED BY SPACE
             INTO ITEM-FILENAME(ITEM-INDEX)
         MOVE 'This is the content for ASN ACK'
                TO ITEM-CONTENT(ITEM-INDEX)
         PERFORM 9250-SET-SUCCESS-COMMON THRU 9250-EXIT

         ADD 1                        TO ITEM-COUNT
         MOVE ITEM-COUNT              TO ITEM-INDEX
         STRING 'ASN_RECEIPT_'           DELIMITED BY SIZE
                ER-UUID                  DELIMITED BY SPACE
                '.'                      DELIMITED BY SIZE
                EXTENSION-RESULT         DELIMITED BY SPACE
             INTO ITEM-FILENAME(ITEM-INDEX)
         MOVE 'This is the content for ASN RECEIPT'
                TO ITEM-CONTENT(ITEM-INDEX)
         PERFORM 9250-SET-SUCCESS-COMMON THRU 9250-EXIT
     ELSE
         ADD 1                        TO ITEM-COUNT
         MOVE ITEM-COUNT              TO ITEM-INDEX
         STRING 'ASN_'                   DELIMITED BY SIZE
                TRIM-RESPONSE-TYPE       DELIMITED BY SPACE
                '_'                      DELIMITED BY SIZE
                ER-UUID                  DELIMITED BY SPACE
                '.'                      DELIMITED BY SIZE
                EXTENSION-RESULT         DELIMITED BY SPACE
             INTO ITEM-FILENAME(ITEM-INDEX)
         STRING 'This is the content for ASN '  DELIMITED BY SIZE
                TRIM-RESPONSE-TYPE              DELIMITED BY SPACE
             INTO ITEM-CONTENT(ITEM-INDEX)
         PERFORM 9250-SET-SUCCESS-COMMON THRU 9250-EXIT.

 3700-EXIT.
     EXIT.

*****************************************************************
* Write the response item(s) produced for this input record to  *
* EDIOUT, in the order they were built.  Zero items is a valid  *
* outcome (ERRORTIMEOUT suppression, PR0091).                   *
*****************************************************************
 3900-WRITE-RESPONSE.
     PERFORM 3950-WRITE-ONE-ITEM THRU 3950-EXIT
         VARYING ITEM-IDX FROM 1 BY 1
         UNTIL ITEM-IDX GREATER ITEM-COUNT.

 3900-EXIT.
     EXIT.

*****************************************************************
* Write a single RS-RECORD from the RESPONSE-ITEM table entry   *
* at ITEM-IDX, stamping this run's own bookkeeping fields       *
* (CR1402 / PR0233 record widening).                            *
*****************************************************************
 3950-WRITE-ONE-ITEM.
     MOVE ITEM-SUCCESS(ITEM-IDX)    TO RS-SUCCESS.
     MOVE ITEM-FILENAME(ITEM-IDX)   TO RS-FILENAME.
     MOVE ITEM-CONTENT(ITEM-IDX)    TO RS-CONTENT.
     MOVE ITEM-MIME-TYPE(ITEM-IDX)  TO RS-MIME-TYPE.
     MOVE ITEM-MESSAGE(ITEM-IDX)    TO RS-MESSAGE.
     MOVE ITEM-IDX                  TO RS-ITEM-SEQUENCE.
     MOVE RUN-DATE                   TO RS-GENERATED-DATE.
     WRITE RS-RECORD.
     ADD 1                          TO WRITE-COUNT.

 3950-EXIT.
     EXIT.

     COPY ZEDIERR.

*****************************************************************
* Job-summary trailer to SYSOUT - implementation convenience,   *
* not a ported business rule (CR1402).  RUN-CCYY/MM/DD (via     *
* RUN-DATE-GROUP) and ROUTE-KEY-COMBINED (via ROUTE-KEY-GROUP)  *
* give the operator a readable date and the last routing key    *
* this job resolved, without a second working copy of either.   *
*****************************************************************
 9800-JOB-SUMMARY.
     DISPLAY 'ZEDI001 JOB SUMMARY FOR RUN DATE '
         RUN-CCYY '/' RUN-MM '/' RUN-DD.
     DISPLAY 'RECORDS READ        - ' READ-COUNT.
     DISPLAY 'RESPONSES WRITTEN   - ' WRITE-COUNT.
     DISPLAY 'RECORDS SUPPRESSED  - ' SUPPRESS-COUNT.
     DISPLAY 'RECORDS IN ERROR    - ' ERROR-COUNT.
     DISPLAY 'LAST ROUTE KEY      - ' ROUTE-KEY-COMBINED.

 9800-EXIT.
     EXIT.

*****************************************************************
* Close files and return to the operating system.               *
*****************************************************************
 9900-CLOSE-FILES.
     CLOSE EDI-REQUEST-FILE.
     CLOSE EDI-RESPONSE-FILE.

 9900-EXIT.
     EXIT.
