*****************************************************************
*                                                               *
* zEDI RESPONSE ITEM record definition.                        *
*                                                               *
* Zero, one or two of these are produced for each ER-RECORD    *
* read and are written, in generation order, to the outbound   *
* acknowledgement/response stream.                             *
*                                                               *
* RS-ITEM-SEQUENCE thru RS-RECORD-STATUS are the outbound      *
* feed's own bookkeeping (which of up to two items this is, the*
* run date it was generated under, and its queued/sent state)  *
* stamped by 3950-WRITE-ONE-ITEM (CR1402).                      *
*                                                               *
*****************************************************************
 01  RS-RECORD.
     02  RS-SUCCESS             PIC  X(01) VALUE 'N'.
         88  RS-SUCCESS-YES         VALUE 'Y'.
         88  RS-SUCCESS-NO          VALUE 'N'.
     02  RS-FILENAME            PIC  X(80) VALUE SPACES.
     02  RS-CONTENT             PIC  X(200) VALUE SPACES.
     02  RS-MIME-TYPE           PIC  X(30) VALUE SPACES.
     02  RS-MESSAGE             PIC  X(60) VALUE SPACES.
     02  RS-ITEM-SEQUENCE       PIC  9(01) VALUE ZEROES.
     02  RS-GENERATED-DATE      PIC  9(08) VALUE ZEROES.
     02  RS-GENERATED-DATE-R  REDEFINES RS-GENERATED-DATE.
         03  RS-GENERATED-CCYY  PIC  9(04).
         03  RS-GENERATED-MM    PIC  9(02).
         03  RS-GENERATED-DD    PIC  9(02).
     02  RS-RECORD-STATUS       PIC  X(01) VALUE 'Q'.
         88  RS-STATUS-QUEUED       VALUE 'Q'.
         88  RS-STATUS-SENT         VALUE 'S'.
     02  FILLER                 PIC  X(19) VALUE SPACES.
