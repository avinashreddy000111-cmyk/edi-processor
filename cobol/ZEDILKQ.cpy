000100*****************************************************************         
000200*                                                               *         
000300* zEDI LOOKUP REQUEST record definition.                       *          
000400*                                                               *         
000500* One content-lookup call per record: which of the 10 entry    *          
000600* points to run (LK-FUNCTION-CODE '01' thru '10') and its       *         
000700* attribute arguments.  LK-REQUEST-STATUS thru LK-SOURCE-SYSTEM *         
000800* are driver-side housekeeping this job does not read or set.   *         
000900*                                                               *         
001000*****************************************************************         
001100 01  LK-RECORD.                                                           
001200     02  LK-FUNCTION-CODE       PIC  X(02) VALUE SPACES.                  
001300     02  LK-TRANSACTION-TYPE    PIC  X(20) VALUE SPACES.                  
001400     02  LK-ORDER-TYPE          PIC  X(10) VALUE SPACES.                  
001500     02  LK-FORMAT              PIC  X(10) VALUE SPACES.                  
001600     02  LK-RESPONSE-TYPE       PIC  X(20) VALUE SPACES.                  
001700     02  LK-REQUEST-STATUS      PIC  X(01) VALUE SPACES.                  
001800         88  LK-STATUS-ACTIVE       VALUE 'A'.                            
001900         88  LK-STATUS-HELD         VALUE 'H'.                            
002000     02  LK-SEQUENCE-NUMBER     PIC  9(06) VALUE ZEROES.                  
002100     02  LK-REQUEST-DATE        PIC  9(08) VALUE ZEROES.                  
002200     02  LK-REQUEST-DATE-R  REDEFINES LK-REQUEST-DATE.                    
002300         03  LK-REQUEST-CCYY    PIC  9(04).                               
002400         03  LK-REQUEST-MM      PIC  9(02).                               
002500         03  LK-REQUEST-DD      PIC  9(02).                               
002600     02  LK-SOURCE-SYSTEM       PIC  X(04) VALUE SPACES.                  
002700     02  FILLER                 PIC  X(39) VALUE SPACES.                  
