000100*****************************************************************         
000200*                                                               *         
000300* zEDI REQUEST record definition.                              *          
000400*                                                               *         
000500* One inbound trading-partner transaction header, as captured  *          
000600* upstream by the EDI intake feed.  ER-TRANSACTION-TYPE thru    *         
000700* ER-RESPONSE-TYPE are free-form text; values are compared      *         
000800* case-insensitively and are trimmed of leading/trailing spaces *         
000900* before use, but the FILENAME/CONTENT text built from them     *         
001000* keeps the original captured case (PR0233 review).             *         
001100*                                                               *         
001200* ER-RECORD-STATUS thru ER-BATCH-ID are intake-side housekeeping*         
001300* carried on the record for the feed's own bookkeeping; this job*         
001400* does not read or set them (CR1123).                            *        
001500*                                                               *         
001600*****************************************************************         
001700 01  ER-RECORD.                                                           
001800     02  ER-UUID                PIC  X(36) VALUE SPACES.                  
001900     02  ER-TRANSACTION-TYPE    PIC  X(20) VALUE SPACES.                  
002000     02  ER-ORDER-TYPE          PIC  X(10) VALUE SPACES.                  
002100     02  ER-FORMAT              PIC  X(10) VALUE SPACES.                  
002200     02  ER-RESPONSE-TYPE       PIC  X(20) VALUE SPACES.                  
002300     02  ER-RECORD-STATUS       PIC  X(01) VALUE SPACES.                  
002400         88  ER-STATUS-ACTIVE       VALUE 'A'.                            
002500         88  ER-STATUS-HELD         VALUE 'H'.                            
002600     02  ER-SEQUENCE-NUMBER     PIC  9(06) VALUE ZEROES.                  
002700     02  ER-CAPTURE-DATE        PIC  9(08) VALUE ZEROES.                  
002800     02  ER-CAPTURE-DATE-R  REDEFINES ER-CAPTURE-DATE.                    
002900         03  ER-CAPTURE-CCYY    PIC  9(04).                               
003000         03  ER-CAPTURE-MM      PIC  9(02).                               
003100         03  ER-CAPTURE-DD      PIC  9(02).                               
003200     02  ER-SOURCE-SYSTEM       PIC  X(04) VALUE SPACES.                  
003300     02  ER-BATCH-ID            PIC  X(08) VALUE SPACES.                  
003400     02  FILLER                 PIC  X(77) VALUE SPACES.                  
