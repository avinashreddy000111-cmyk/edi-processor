000100 IDENTIFICATION DIVISION.                                                 
000200 PROGRAM-ID.    ZEDI001.                                                  
000300 AUTHOR.        KAREN OSTROWSKI.                                          
000400 INSTALLATION.  WALMART ENTERPRISE SYSTEMS - Z/OS BATCH.                  
000500 DATE-WRITTEN.  08/14/89.                                                 
000600 DATE-COMPILED.                                                           
000700 SECURITY.      NONE.                                                     
000800*****************************************************************         
000900*                                                               *         
001000* zEDI - EDI Transaction Response Dispatcher.                  *          
001100*                                                               *         
001200* This job reads one EDI-REQUEST-RECORD per trading-partner    *          
001300* transaction from the EDIIN feed, validates it, and routes it *          
001400* through the GETSCHEMA / ORDER / ASN / error rules - the same *          
001500* key families zEDI002 resolves against the .content master,   *          
001600* though this job builds its own content text inline and never *          
001700* calls zEDI002 or shares its ZEDIERR copybook with it -        *         
001800* producing zero, one or two EDI-RESPONSE-ITEM records on       *         
001900* EDIOUT for each transaction.  Nothing is looked up on a       *         
002000* master file here - this is purely a classification/routing   *          
002100* pass over the intake feed.                                   *          
002200*                                                               *         
002300* CHANGE LOG                                                   *          
002400* ---------- -------- ------ ----------------------------------*          
002500* DATE       USERID   PR/CR  DESCRIPTION                       *          
002600* ---------- -------- ------ ----------------------------------*          
002700* 08/14/89   KLO      CR1123 Original coding, ORDER and ASN    *          
002800*                            transaction types only.           *          
002900* 02/03/90   RJF      CR1188 Added GETSCHEMA response-type     *          
003000*                            route, ahead of ORDER/ASN.        *          
003100* 11/19/90   KLO      CR1240 Added SHIPCONFIRM two-item        *          
003200*                            response for ORDER and RECEIPT    *          
003300*                            two-item response for ASN.        *          
003400* 06/05/91   MTS      PR0044 Fixed default ORDER branch - it   *          
003500*                            was including ORDER-TYPE in       *          
003600*                            FILENAME, which intake does not   *          
003700*                            expect for non-ACK responses.     *          
003800* 04/22/92   RJF      CR1301 Added ERRORRESPONSE and           *          
003900*                            unrecognized TRANSACTION-TYPE     *          
004000*                            error routing.                    *          
004100* 09/09/93   KLO      PR0091 Added ERRORTIMEOUT suppression -  *          
004200*                            timeout transactions now produce  *          
004300*                            zero response records.            *          
004400* 01/17/94   MTS      CR1355 mime-type-for/extension-for       *          
004500*                            pulled out to ZEDIERR copybook to *          
004600*                            shorten this program - zEDI002    *          
004700*                            does NOT share it, it has no       *         
004800*                            FILENAME/mime-type of its own.     *         
004900* 07/30/95   RJF      PR0130 Added record validation ahead of  *          
005000*                            routing (UUID and Transaction     *          
005100*                            Type required); builds            *          
005200*                            UNKNOWN_UNKNOWN_ERROR on failure. *          
005300* 03/11/96   KLO      CR1402 Job-summary trailer added to      *          
005400*                            SYSOUT (read/written/suppress/    *          
005500*                            error counts).                    *          
005600* 10/02/97   MTS      PR0177 GETSCHEMA now honors ORDER-TYPE   *          
005700*                            of LTL or PARCEL only - anything  *          
005800*                            else falls to the generic name.   *          
005900* 12/28/98   JWK      Y2K114 Year 2000 review - RUN-DATE is    *          
006000*                            4-digit century, no windowing     *          
006100*                            logic anywhere in this program.   *          
006200* 06/14/99   JWK      Y2K114 Y2K certification sign-off, no    *          
006300*                            further changes required.         *          
006400* 08/02/01   RJF      CR1481 Defensive ERRORTIMEOUT branch     *          
006500*                            added to routing table in case    *          
006600*                            suppress check is bypassed.       *          
006700* 05/19/03   MTS      PR0233 Case-insensitive compares -       *          
006800*                            upstream began sending mixed-case *          
006900*                            FORMAT from the new JSON adapter. *          
007000* 11/14/03   KLO      PR0251 PR0233 fix corrected - normalize  *          
007100*                            no longer folds the stored field  *          
007200*                            to upper case, only a separate    *          
007300*                            routing-key copy used for the     *          
007400*                            IF/EQUAL compares; FILENAME and    *         
007500*                            CONTENT text now echo the trading *          
007600*                            partner's original captured case. *          
007700* 02/20/04   RJF      CR1522 WORKING-STORAGE fields renamed to *          
007800*                            house style (no WS- prefix); a    *          
007900*                            couple of the standalone counters *          
008000*                            moved to 77-level per shop         *         
008100*                            standard.                          *         
008200* 06/03/04   KLO      PR0268 Mainline UNTIL test on 3000 was   *          
008300*                            comparing the END-OF-FILE 88-level *         
008400*                            to 'Y' - condition-names test      *         
008500*                            standalone only, fixed to plain    *         
008600*                            UNTIL END-OF-FILE.  3300-NORMALIZE *         
008700*                            guarded each trim MOVE with an IF  *         
008800*                            on TRIM-COUNT before reference-    *         
008900*                            modifying - an all-blank ORDER-    *         
009000*                            TYPE/FORMAT/RESPONSE-TYPE field    *         
009100*                            (routine for ASN/ERRORRESPONSE/    *         
009200*                            GETSCHEMA records) was starting     *        
009300*                            the substring one past the field's *         
009400*                            own length.                        *         
009500*****************************************************************         
009600 ENVIRONMENT DIVISION.                                                    
009700 CONFIGURATION SECTION.                                                   
009800 SOURCE-COMPUTER.  IBM-370.                                               
009900 OBJECT-COMPUTER.  IBM-370.                                               
010000 SPECIAL-NAMES.                                                           
010100     C01 IS TOP-OF-FORM                                                   
010200     CLASS LOWER-ALPHA   IS 'a' THRU 'z'                                  
010300     CLASS UPPER-ALPHA   IS 'A' THRU 'Z'                                  
010400     UPSI-0 ON  STATUS IS ZEDI-TRACE-ON                                   
010500     UPSI-0 OFF STATUS IS ZEDI-TRACE-OFF.                                 
010600 INPUT-OUTPUT SECTION.                                                    
010700 FILE-CONTROL.                                                            
010800     SELECT EDI-REQUEST-FILE   ASSIGN TO EDIIN                            
010900         ORGANIZATION IS LINE SEQUENTIAL                                  
011000         FILE STATUS  IS EDIIN-STATUS.                                    
011100                                                                          
011200     SELECT EDI-RESPONSE-FILE  ASSIGN TO EDIOUT                           
011300         ORGANIZATION IS LINE SEQUENTIAL                                  
011400         FILE STATUS  IS EDIOUT-STATUS.                                   
011500                                                                          
011600 DATA DIVISION.                                                           
011700 FILE SECTION.                                                            
011800*****************************************************************         
011900* EDI-REQUEST file - one trading-partner transaction per record.*         
012000*****************************************************************         
012100 FD  EDI-REQUEST-FILE                                                     
012200     LABEL RECORDS ARE STANDARD                                           
012300     RECORD CONTAINS 200 CHARACTERS                                       
012400     DATA RECORD IS ER-RECORD.                                            
012500     COPY ZEDIREQ.                                                        
012600                                                                          
012700*****************************************************************         
012800* EDI-RESPONSE file - 0, 1 or 2 output items per input record.  *         
012900*****************************************************************         
013000 FD  EDI-RESPONSE-FILE                                                    
013100     LABEL RECORDS ARE STANDARD                                           
013200     RECORD CONTAINS 400 CHARACTERS                                       
013300     DATA RECORD IS RS-RECORD.                                            
013400     COPY ZEDIRSP.                                                        
013500                                                                          
013600 WORKING-STORAGE SECTION.                                                 
013700                                                                          
013800*****************************************************************         
013900* DEFINE LOCAL VARIABLES                                        *         
014000*****************************************************************         
014100 01  EDIIN-STATUS               PIC  X(02) VALUE SPACES.                  
014200     88  EDIIN-OK                   VALUE '00'.                           
014300     88  EDIIN-EOF                   VALUE '10'.                          
014400                                                                          
014500 01  EDIOUT-STATUS              PIC  X(02) VALUE SPACES.                  
014600     88  EDIOUT-OK                   VALUE '00'.                          
014700                                                                          
014800 01  EOF-SWITCH                 PIC  X(01) VALUE 'N'.                     
014900     88  END-OF-FILE                VALUE 'Y'.                            
015000                                                                          
015100 01  JOB-COUNTS.                                                          
015200     02  READ-COUNT             PIC S9(08) COMP VALUE ZEROES.             
015300     02  WRITE-COUNT            PIC S9(08) COMP VALUE ZEROES.             
015400     02  SUPPRESS-COUNT         PIC S9(08) COMP VALUE ZEROES.             
015500     02  ERROR-COUNT            PIC S9(08) COMP VALUE ZEROES.             
015600     02  FILLER                 PIC  X(08) VALUE SPACES.                  
015700                                                                          
015800 01  RUN-DATE-AREA.                                                       
015900     02  RUN-DATE               PIC 9(08) VALUE ZEROES.                   
016000 01  RUN-DATE-GROUP REDEFINES RUN-DATE-AREA.                              
016100     02  RUN-CCYY               PIC 9(04).                                
016200     02  RUN-MM                 PIC 9(02).                                
016300     02  RUN-DD                 PIC 9(02).                                
016400                                                                          
016500 01  ERROR-ID-NUM               PIC 9(08) VALUE ZEROES.                   
016600 01  ERROR-ID-ALPHA REDEFINES ERROR-ID-NUM                                
016700                                PIC  X(08).                               
016800                                                                          
016900 01  VALID-SWITCH               PIC  X(01) VALUE 'Y'.                     
017000     88  RECORD-VALID               VALUE 'Y'.                            
017100     88  RECORD-INVALID              VALUE 'N'.                           
017200 01  VALIDATION-MESSAGE         PIC  X(60) VALUE SPACES.                  
017300                                                                          
017400 01  CASE-CONVERSION.                                                     
017500     02  LOWER-CASE             PIC  X(26) VALUE                          
017600         'abcdefghijklmnopqrstuvwxyz'.                                    
017700     02  UPPER-CASE             PIC  X(26) VALUE                          
017800         'ABCDEFGHIJKLMNOPQRSTUVWXYZ'.                                    
017900                                                                          
018000 77  TRIM-COUNT                 PIC S9(04) COMP VALUE ZEROES.             
018100 77  ITEM-COUNT                 PIC S9(04) COMP VALUE ZEROES.             
018200 77  ITEM-INDEX                 PIC S9(04) COMP VALUE ZEROES.             
018300                                                                          
018400*****************************************************************         
018500* TRIMMED-RECORD holds the trailing-trimmed request fields with *         
018600* their original captured case intact - this is what every      *         
018700* FILENAME/CONTENT STRING is built from (PR0251).  ROUTE-KEY-   *         
018800* AREA is a separate, upper-cased copy used ONLY by the IF/     *         
018900* EQUAL routing compares below; ROUTE-KEY-GROUP lets the        *         
019000* end-of-job trailer echo the last request's full routing key   *         
019100* on one line.                                                  *         
019200*****************************************************************         
019300 01  TRIMMED-RECORD.                                                      
019400     02  TRIM-TRANSACTION-TYPE  PIC X(20) VALUE SPACES.                   
019500     02  TRIM-ORDER-TYPE        PIC X(10) VALUE SPACES.                   
019600     02  TRIM-FORMAT            PIC X(10) VALUE SPACES.                   
019700     02  TRIM-RESPONSE-TYPE     PIC X(20) VALUE SPACES.                   
019800                                                                          
019900 01  ROUTE-KEY-AREA.                                                      
020000     02  ROUTE-TRANSACTION-TYPE PIC X(20) VALUE SPACES.                   
020100     02  ROUTE-ORDER-TYPE       PIC X(10) VALUE SPACES.                   
020200     02  ROUTE-FORMAT           PIC X(10) VALUE SPACES.                   
020300     02  ROUTE-RESPONSE-TYPE    PIC X(20) VALUE SPACES.                   
020400 01  ROUTE-KEY-GROUP REDEFINES ROUTE-KEY-AREA.                            
020500     02  ROUTE-KEY-COMBINED     PIC X(60).                                
020600                                                                          
020700 01  MIME-TYPE-RESULT           PIC  X(30) VALUE SPACES.                  
020800 01  EXTENSION-RESULT           PIC  X(10) VALUE SPACES.                  
020900                                                                          
021000 01  RESPONSE-WORK.                                                       
021100     02  RESPONSE-ITEM OCCURS 2 TIMES INDEXED BY ITEM-IDX.                
021200         05  ITEM-SUCCESS       PIC  X(01) VALUE 'N'.                     
021300         05  ITEM-FILENAME      PIC  X(80) VALUE SPACES.                  
021400         05  ITEM-CONTENT       PIC  X(200) VALUE SPACES.                 
021500         05  ITEM-MIME-TYPE     PIC  X(30) VALUE SPACES.                  
021600         05  ITEM-MESSAGE       PIC  X(60) VALUE SPACES.                  
021700                                                                          
021800 01  LITERALS.                                                            
021900     02  LIT-ORDER              PIC  X(20) VALUE 'ORDER'.                 
022000     02  LIT-ASN                PIC  X(20) VALUE 'ASN'.                   
022100     02  LIT-ERRORRESPONSE      PIC  X(20) VALUE 'ERRORRESPONSE'.         
022200     02  LIT-ERRORTIMEOUT       PIC  X(20) VALUE 'ERRORTIMEOUT'.          
022300     02  LIT-GETSCHEMA          PIC  X(20) VALUE 'GETSCHEMA'.             
022400     02  LIT-ACK                PIC  X(20) VALUE 'ACK'.                   
022500     02  LIT-SHIPCONFIRM        PIC  X(20) VALUE 'SHIPCONFIRM'.           
022600     02  LIT-RECEIPT            PIC  X(20) VALUE 'RECEIPT'.               
022700     02  LIT-LTL                PIC  X(10) VALUE 'LTL'.                   
022800     02  LIT-PARCEL             PIC  X(10) VALUE 'PARCEL'.                
022900     02  LIT-EDI                PIC  X(10) VALUE 'EDI'.                   
023000     02  LIT-JSON               PIC  X(10) VALUE 'JSON'.                  
023100                                                                          
023200 01  MESSAGE-SUCCESS            PIC  X(60) VALUE                          
023300     'File processed successfully'.                                       
023400 01  MESSAGE-UNABLE             PIC  X(60) VALUE                          
023500     'unable to process request'.                                         
023600 01  CONTENT-UNABLE             PIC  X(200) VALUE                         
023700     'unable to process request'.                                         
023800                                                                          
023900 PROCEDURE DIVISION.                                                      
024000                                                                          
024100*****************************************************************         
024200* Main process.                                                 *         
024300*****************************************************************         
024400     PERFORM 1000-INITIALIZE         THRU 1000-EXIT.                      
024500                                                                          
024600     PERFORM 2000-READ-REQUEST       THRU 2000-EXIT.                      
024700                                                                          
024800     PERFORM 3000-PROCESS-REQUEST    THRU 3000-EXIT                       
024900         WITH TEST AFTER                                                  
025000         UNTIL END-OF-FILE.                                               
025100                                                                          
025200     PERFORM 9800-JOB-SUMMARY        THRU 9800-EXIT.                      
025300     PERFORM 9900-CLOSE-FILES        THRU 9900-EXIT.                      
025400     STOP RUN.                                                            
025500                                                                          
025600*****************************************************************         
025700* Perform initialization.                                       *         
025800*****************************************************************         
025900 1000-INITIALIZE.                                                         
026000     ACCEPT RUN-DATE              FROM DATE YYYYMMDD.                     
026100                                                                          
026200     OPEN INPUT  EDI-REQUEST-FILE.                                        
026300     OPEN OUTPUT EDI-RESPONSE-FILE.                                       
026400                                                                          
026500 1000-EXIT.                                                               
026600     EXIT.                                                                
026700                                                                          
026800*****************************************************************         
026900* Read the next EDI-REQUEST-RECORD.                             *         
027000*****************************************************************         
027100 2000-READ-REQUEST.                                                       
027200     READ EDI-REQUEST-FILE                                                
027300         AT END                                                           
027400             MOVE 'Y'  TO EOF-SWITCH                                      
027500         NOT AT END                                                       
027600             ADD 1     TO READ-COUNT.                                     
027700                                                                          
027800 2000-EXIT.                                                               
027900     EXIT.                                                                
028000                                                                          
028100*****************************************************************         
028200* Validate, route and write the response item(s) for one        *         
028300* request, then read the next one.                              *         
028400*****************************************************************         
028500 3000-PROCESS-REQUEST.                                                    
028600     MOVE ZEROES                TO ITEM-COUNT.                            
028700     MOVE 'Y'                   TO VALID-SWITCH.                          
028800     MOVE SPACES                 TO VALIDATION-MESSAGE.                   
028900                                                                          
029000     PERFORM 9100-VALIDATE-REQUEST   THRU 9100-EXIT.                      
029100                                                                          
029200     IF  RECORD-INVALID                                                   
029300         PERFORM 9150-BUILD-VALID-ERROR THRU 9150-EXIT                    
029400         ADD 1                        TO ERROR-COUNT                      
029500     ELSE                                                                 
029600         PERFORM 3300-NORMALIZE-FIELDS  THRU 3300-EXIT                    
029700         IF  ROUTE-TRANSACTION-TYPE EQUAL LIT-ERRORTIMEOUT                
029800             ADD 1                    TO SUPPRESS-COUNT                   
029900         ELSE                                                             
030000             PERFORM 3400-ROUTE-REQUEST THRU 3400-EXIT.                   
030100                                                                          
030200     PERFORM 3900-WRITE-RESPONSE     THRU 3900-EXIT.                      
030300     PERFORM 2000-READ-REQUEST       THRU 2000-EXIT.                      
030400                                                                          
030500 3000-EXIT.                                                               
030600     EXIT.                                                                
030700                                                                          
030800*****************************************************************         
030900* NORMALIZE TRANSACTION-TYPE, ORDER-TYPE, FORMAT and             *        
031000* RESPONSE-TYPE - trim leading spaces into TRIMMED-RECORD,       *        
031100* original case intact (PR0251).  ROUTE-KEY-AREA is then loaded *         
031200* from the trimmed values and folded to upper case there ONLY - *         
031300* it is never used to build FILENAME/CONTENT, only to drive the *         
031400* IF/EQUAL routing compares in 3400 thru 3700.                  *         
031500*****************************************************************         
031600 3300-NORMALIZE-FIELDS.                                                   
031700     MOVE ZEROES                TO TRIM-COUNT.                            
031800     INSPECT ER-TRANSACTION-TYPE TALLYING TRIM-COUNT                      
031900         FOR LEADING SPACES.                                              
032000     MOVE SPACES                 TO TRIM-TRANSACTION-TYPE.                
032100     IF  TRIM-COUNT LESS 20                                               
032200         MOVE ER-TRANSACTION-TYPE(TRIM-COUNT + 1:)                        
032300                                 TO TRIM-TRANSACTION-TYPE.                
032400                                                                          
032500     MOVE ZEROES                TO TRIM-COUNT.                            
032600     INSPECT ER-ORDER-TYPE       TALLYING TRIM-COUNT                      
032700         FOR LEADING SPACES.                                              
032800     MOVE SPACES                 TO TRIM-ORDER-TYPE.                      
032900     IF  TRIM-COUNT LESS 10                                               
033000         MOVE ER-ORDER-TYPE(TRIM-COUNT + 1:)                              
033100                                 TO TRIM-ORDER-TYPE.                      
033200                                                                          
033300     MOVE ZEROES                TO TRIM-COUNT.                            
033400     INSPECT ER-FORMAT           TALLYING TRIM-COUNT                      
033500         FOR LEADING SPACES.                                              
033600     MOVE SPACES                 TO TRIM-FORMAT.                          
033700     IF  TRIM-COUNT LESS 10                                               
033800         MOVE ER-FORMAT(TRIM-COUNT + 1:)                                  
033900                                 TO TRIM-FORMAT.                          
034000                                                                          
034100     MOVE ZEROES                TO TRIM-COUNT.                            
034200     INSPECT ER-RESPONSE-TYPE    TALLYING TRIM-COUNT                      
034300         FOR LEADING SPACES.                                              
034400     MOVE SPACES                 TO TRIM-RESPONSE-TYPE.                   
034500     IF  TRIM-COUNT LESS 20                                               
034600         MOVE ER-RESPONSE-TYPE(TRIM-COUNT + 1:)                           
034700                                 TO TRIM-RESPONSE-TYPE.                   
034800                                                                          
034900     MOVE TRIMMED-RECORD         TO ROUTE-KEY-AREA.                       
035000     INSPECT ROUTE-KEY-COMBINED                                           
035100         CONVERTING LOWER-CASE TO UPPER-CASE.                             
035200                                                                          
035300 3300-EXIT.                                                               
035400     EXIT.                                                                
035500                                                                          
035600*****************************************************************         
035700* ROUTE the normalized record - first matching rule wins.       *         
035800* Priority order (CR1481, PR0233):                               *        
035900*   1. ERRORRESPONSE          -> error response                 *         
036000*   2. ERRORTIMEOUT           -> error response (defensive -    *         
036100*                                 3000-PROCESS-REQUEST already   *        
036200*                                 suppresses this upstream)      *        
036300*   3. RESPONSE-TYPE GETSCHEMA -> GetSchema rule                 *        
036400*   4. TRANSACTION-TYPE ORDER -> Order rule                      *        
036500*   5. TRANSACTION-TYPE ASN   -> ASN rule                        *        
036600*   6. anything else          -> error response                 *         
036700* All compares below run off ROUTE-KEY-AREA (upper case); the   *         
036800* rules themselves build FILENAME/CONTENT from TRIMMED-RECORD.  *         
036900*****************************************************************         
037000 3400-ROUTE-REQUEST.                                                      
037100     IF  ROUTE-TRANSACTION-TYPE EQUAL LIT-ERRORRESPONSE                   
037200         PERFORM 3480-ROUTE-DEFAULT-ERROR THRU 3480-EXIT                  
037300     ELSE                                                                 
037400     IF  ROUTE-TRANSACTION-TYPE EQUAL LIT-ERRORTIMEOUT                    
037500         PERFORM 3480-ROUTE-DEFAULT-ERROR THRU 3480-EXIT                  
037600     ELSE                                                                 
037700     IF  ROUTE-RESPONSE-TYPE    EQUAL LIT-GETSCHEMA                       
037800         PERFORM 3500-ROUTE-GETSCHEMA     THRU 3500-EXIT                  
037900     ELSE                                                                 
038000     IF  ROUTE-TRANSACTION-TYPE EQUAL LIT-ORDER                           
038100         PERFORM 3600-ROUTE-ORDER         THRU 3600-EXIT                  
038200     ELSE                                                                 
038300     IF  ROUTE-TRANSACTION-TYPE EQUAL LIT-ASN                             
038400         PERFORM 3700-ROUTE-ASN           THRU 3700-EXIT                  
038500     ELSE                                                                 
038600         PERFORM 3480-ROUTE-DEFAULT-ERROR THRU 3480-EXIT.                 
038700                                                                          
038800 3400-EXIT.                                                               
038900     EXIT.                                                                
039000                                                                          
039100*****************************************************************         
039200* Error response rule - one failure item, plain/text always.    *         
039300*****************************************************************         
039400 3480-ROUTE-DEFAULT-ERROR.                                                
039500     PERFORM 9300-MIME-TYPE-FOR       THRU 9300-EXIT.                     
039600     PERFORM 9350-EXTENSION-FOR       THRU 9350-EXIT.                     
039700     PERFORM 9200-BUILD-ERROR-RESPONSE THRU 9200-EXIT.                    
039800     ADD 1                            TO ERROR-COUNT.                     
039900                                                                          
040000 3480-EXIT.                                                               
040100     EXIT.                                                                
040200                                                                          
040300*****************************************************************         
040400* GetSchema rule (RESPONSE-TYPE = GETSCHEMA), PR0177.            *        
040500*****************************************************************         
040600 3500-ROUTE-GETSCHEMA.                                                    
040700     PERFORM 9300-MIME-TYPE-FOR       THRU 9300-EXIT.                     
040800     PERFORM 9350-EXTENSION-FOR       THRU 9350-EXIT.                     
040900                                                                          
041000     ADD 1                            TO ITEM-COUNT.                      
041100     MOVE ITEM-COUNT                  TO ITEM-INDEX.                      
041200                                                                          
041300     IF  ROUTE-TRANSACTION-TYPE EQUAL LIT-ORDER                           
041400     AND (ROUTE-ORDER-TYPE      EQUAL LIT-LTL                             
041500          OR                                                              
041600          ROUTE-ORDER-TYPE      EQUAL LIT-PARCEL)                         
041700         STRING TRIM-TRANSACTION-TYPE   DELIMITED BY SPACE                
041800                '_'                     DELIMITED BY SIZE                 
041900                TRIM-ORDER-TYPE         DELIMITED BY SPACE                
042000                '_Schema_'              DELIMITED BY SIZE                 
042100                ER-UUID                 DELIMITED BY SPACE                
042200                '.'                     DELIMITED BY SIZE                 
042300                EXTENSION-RESULT        DELIMITED BY SPACE                
042400             INTO ITEM-FILENAME(ITEM-INDEX)                               
042500         STRING 'This is the content for ' DELIMITED BY SIZE              
042600                TRIM-ORDER-TYPE            DELIMITED BY SPACE             
042700                ' '                        DELIMITED BY SIZE              
042800                TRIM-TRANSACTION-TYPE      DELIMITED BY SPACE             
042900                ' Schema'                  DELIMITED BY SIZE              
043000             INTO ITEM-CONTENT(ITEM-INDEX)                                
043100     ELSE                                                                 
043200     IF  ROUTE-TRANSACTION-TYPE EQUAL LIT-ASN                             
043300         STRING TRIM-TRANSACTION-TYPE   DELIMITED BY SPACE                
043400                '_Schema_'              DELIMITED BY SIZE                 
043500                ER-UUID                 DELIMITED BY SPACE                
043600                '.'                     DELIMITED BY SIZE                 
043700                EXTENSION-RESULT        DELIMITED BY SPACE                
043800             INTO ITEM-FILENAME(ITEM-INDEX)                               
043900         STRING 'This is the content for ' DELIMITED BY SIZE              
044000                TRIM-TRANSACTION-TYPE      DELIMITED BY SPACE             
044100                ' Schema'                  DELIMITED BY SIZE              
044200             INTO ITEM-CONTENT(ITEM-INDEX)                                
044300     ELSE                                                                 
044400     IF  ROUTE-TRANSACTION-TYPE EQUAL LIT-SHIPCONFIRM                     
044500         STRING TRIM-TRANSACTION-TYPE   DELIMITED BY SPACE                
044600                '_'                     DELIMITED BY SIZE                 
044700                TRIM-ORDER-TYPE         DELIMITED BY SPACE                
044800                '_Schema_'              DELIMITED BY SIZE                 
044900                ER-UUID                 DELIMITED BY SPACE                
045000                '.'                     DELIMITED BY SIZE                 
045100                EXTENSION-RESULT        DELIMITED BY SPACE                
045200             INTO ITEM-FILENAME(ITEM-INDEX)                               
045300         STRING 'This is the content for ' DELIMITED BY SIZE              
045400                TRIM-TRANSACTION-TYPE      DELIMITED BY SPACE             
045500                ' Schema'                  DELIMITED BY SIZE              
045600             INTO ITEM-CONTENT(ITEM-INDEX)                                
045700     ELSE                                                                 
045800         STRING TRIM-TRANSACTION-TYPE   DELIMITED BY SPACE                
045900                '_Schema_'              DELIMITED BY SIZE                 
046000                ER-UUID                 DELIMITED BY SPACE                
046100                '.'                     DELIMITED BY SIZE                 
046200                EXTENSION-RESULT        DELIMITED BY SPACE                
046300             INTO ITEM-FILENAME(ITEM-INDEX)                               
046400         STRING 'This is the content for ' DELIMITED BY SIZE              
046500                TRIM-TRANSACTION-TYPE      DELIMITED BY SPACE             
046600                ' Schema'                  DELIMITED BY SIZE              
046700             INTO ITEM-CONTENT(ITEM-INDEX).                               
046800                                                                          
046900     PERFORM 9250-SET-SUCCESS-COMMON  THRU 9250-EXIT.                     
047000                                                                          
047100 3500-EXIT.                                                               
047200     EXIT.                                                                
047300                                                                          
047400*****************************************************************         
047500* Order rule (TRANSACTION-TYPE = ORDER).  RESPONSE-TYPE drives   *        
047600* the branch:                                                    *        
047700*   ACK          -> one item                                     *        
047800*   SHIPCONFIRM  -> two items, ACK then SHIPCONFIRM (CR1240)     *        
047900*   anything else -> one item, ORDER-TYPE NOT in filename        *        
048000*                    (PR0044 - asymmetry confirmed correct,      *        
048100*                    intake side depends on it)                  *        
048200*****************************************************************         
048300 3600-ROUTE-ORDER.                                                        
048400     PERFORM 9300-MIME-TYPE-FOR       THRU 9300-EXIT.                     
048500     PERFORM 9350-EXTENSION-FOR       THRU 9350-EXIT.                     
048600                                                                          
048700     IF  ROUTE-RESPONSE-TYPE EQUAL LIT-ACK                                
048800         ADD 1                        TO ITEM-COUNT                       
048900         MOVE ITEM-COUNT              TO ITEM-INDEX                       
049000         STRING 'ORDER_'                 DELIMITED BY SIZE                
049100                TRIM-ORDER-TYPE          DELIMITED BY SPACE               
049200                '_'                      DELIMITED BY SIZE                
049300                TRIM-RESPONSE-TYPE       DELIMITED BY SPACE               
049400                '_'                      DELIMITED BY SIZE                
049500                ER-UUID                  DELIMITED BY SPACE               
049600                '.'                      DELIMITED BY SIZE                
049700                EXTENSION-RESULT         DELIMITED BY SPACE               
049800             INTO ITEM-FILENAME(ITEM-INDEX)                               
049900         STRING 'This is the content for '  DELIMITED BY SIZE             
050000                TRIM-ORDER-TYPE             DELIMITED BY SPACE            
050100                ' ORDER '                   DELIMITED BY SIZE             
050200                TRIM-RESPONSE-TYPE          DELIMITED BY SPACE            
050300             INTO ITEM-CONTENT(ITEM-INDEX)                                
050400         PERFORM 9250-SET-SUCCESS-COMMON THRU 9250-EXIT                   
050500     ELSE                                                                 
050600     IF  ROUTE-RESPONSE-TYPE EQUAL LIT-SHIPCONFIRM                        
050700         ADD 1                        TO ITEM-COUNT                       
050800         MOVE ITEM-COUNT              TO ITEM-INDEX                       
050900         STRING 'ORDER_'                 DELIMITED BY SIZE                
051000                TRIM-ORDER-TYPE          DELIMITED BY SPACE               
051100                '_ACK_'                  DELIMITED BY SIZE                
051200                ER-UUID                  DELIMITED BY SPACE               
051300                '.'                      DELIMITED BY SIZE                
051400                EXTENSION-RESULT         DELIMITED BY SPACE               
051500             INTO ITEM-FILENAME(ITEM-INDEX)                               
051600         STRING 'This is the content for '  DELIMITED BY SIZE             
051700                TRIM-ORDER-TYPE             DELIMITED BY SPACE            
051800                ' ORDER ACK'                DELIMITED BY SIZE             
051900             INTO ITEM-CONTENT(ITEM-INDEX)                                
052000         PERFORM 9250-SET-SUCCESS-COMMON THRU 9250-EXIT                   
052100                                                                          
052200         ADD 1                        TO ITEM-COUNT                       
052300         MOVE ITEM-COUNT              TO ITEM-INDEX                       
052400         STRING 'ORDER_'                 DELIMITED BY SIZE                
052500                TRIM-ORDER-TYPE          DELIMITED BY SPACE               
052600                '_SHIPCONFIRM_'          DELIMITED BY SIZE                
052700                ER-UUID                  DELIMITED BY SPACE               
052800                '.'                      DELIMITED BY SIZE                
052900                EXTENSION-RESULT         DELIMITED BY SPACE               
053000             INTO ITEM-FILENAME(ITEM-INDEX)                               
053100         STRING 'This is the content for '  DELIMITED BY SIZE             
053200                TRIM-ORDER-TYPE             DELIMITED BY SPACE            
053300                ' ORDER SHIPCONFIRM'        DELIMITED BY SIZE             
053400             INTO ITEM-CONTENT(ITEM-INDEX)                                
053500         PERFORM 9250-SET-SUCCESS-COMMON THRU 9250-EXIT                   
053600     ELSE                                                                 
053700         ADD 1                        TO ITEM-COUNT                       
053800         MOVE ITEM-COUNT              TO ITEM-INDEX                       
053900         STRING 'ORDER_'                 DELIMITED BY SIZE                
054000                TRIM-RESPONSE-TYPE       DELIMITED BY SPACE               
054100                '_'                      DELIMITED BY SIZE                
054200                ER-UUID                  DELIMITED BY SPACE               
054300                '.'                      DELIMITED BY SIZE                
054400                EXTENSION-RESULT         DELIMITED BY SPACE               
054500             INTO ITEM-FILENAME(ITEM-INDEX)                               
054600         STRING 'This is the content for '  DELIMITED BY SIZE             
054700                TRIM-ORDER-TYPE             DELIMITED BY SPACE            
054800                ' ORDER '                   DELIMITED BY SIZE             
054900                TRIM-RESPONSE-TYPE          DELIMITED BY SPACE            
055000             INTO ITEM-CONTENT(ITEM-INDEX)                                
055100         PERFORM 9250-SET-SUCCESS-COMMON THRU 9250-EXIT.                  
055200                                                                          
055300 3600-EXIT.                                                               
055400     EXIT.                                                                
055500                                                                          
055600*****************************************************************         
055700* ASN rule (TRANSACTION-TYPE = ASN).  RESPONSE-TYPE drives the   *        
055800* branch:                                                        *        
055900*   ACK      -> one item                                         *        
056000*   RECEIPT  -> two items, ACK then RECEIPT (CR1240)             *        
056100*   anything else -> one item                                    *        
056200*****************************************************************         
056300 3700-ROUTE-ASN.                                                          
056400     PERFORM 9300-MIME-TYPE-FOR       THRU 9300-EXIT.                     
056500     PERFORM 9350-EXTENSION-FOR       THRU 9350-EXIT.                     
056600                                                                          
056700     IF  ROUTE-RESPONSE-TYPE EQUAL LIT-ACK                                
056800         ADD 1                        TO ITEM-COUNT                       
056900         MOVE ITEM-COUNT              TO ITEM-INDEX                       
057000         STRING 'ASN_'                   DELIMITED BY SIZE                
057100                TRIM-RESPONSE-TYPE       DELIMITED BY SPACE               
057200                '_'                      DELIMITED BY SIZE                
057300                ER-UUID                  DELIMITED BY SPACE               
057400                '.'                      DELIMITED BY SIZE                
057500                EXTENSION-RESULT         DELIMITED BY SPACE               
057600             INTO ITEM-FILENAME(ITEM-INDEX)                               
057700         STRING 'This is the content for ASN '  DELIMITED BY SIZE         
057800                TRIM-RESPONSE-TYPE              DELIMITED BY SPACE        
057900             INTO ITEM-CONTENT(ITEM-INDEX)                                
058000         PERFORM 9250-SET-SUCCESS-COMMON THRU 9250-EXIT                   
058100     ELSE                                                                 
058200     IF  ROUTE-RESPONSE-TYPE EQUAL LIT-RECEIPT                            
058300         ADD 1                        TO ITEM-COUNT                       
058400         MOVE ITEM-COUNT              TO ITEM-INDEX                       
058500         STRING 'ASN_ACK_'               DELIMITED BY SIZE                
058600                ER-UUID                  DELIMITED BY SPACE               
058700                '.'                      DELIMITED BY SIZE                
058800                EXTENSION-RESULT         DELIMITED BY SPACE               
058900             INTO ITEM-FILENAME(ITEM-INDEX)                               
059000         MOVE 'This is the content for ASN ACK'                           
059100                TO ITEM-CONTENT(ITEM-INDEX)                               
059200         PERFORM 9250-SET-SUCCESS-COMMON THRU 9250-EXIT                   
059300                                                                          
059400         ADD 1                        TO ITEM-COUNT                       
059500         MOVE ITEM-COUNT              TO ITEM-INDEX                       
059600         STRING 'ASN_RECEIPT_'           DELIMITED BY SIZE                
059700                ER-UUID                  DELIMITED BY SPACE               
059800                '.'                      DELIMITED BY SIZE                
059900                EXTENSION-RESULT         DELIMITED BY SPACE               
060000             INTO ITEM-FILENAME(ITEM-INDEX)                               
060100         MOVE 'This is the content for ASN RECEIPT'                       
060200                TO ITEM-CONTENT(ITEM-INDEX)                               
060300         PERFORM 9250-SET-SUCCESS-COMMON THRU 9250-EXIT                   
060400     ELSE                                                                 
060500         ADD 1                        TO ITEM-COUNT                       
060600         MOVE ITEM-COUNT              TO ITEM-INDEX                       
060700         STRING 'ASN_'                   DELIMITED BY SIZE                
060800                TRIM-RESPONSE-TYPE       DELIMITED BY SPACE               
060900                '_'                      DELIMITED BY SIZE                
061000                ER-UUID                  DELIMITED BY SPACE               
061100                '.'                      DELIMITED BY SIZE                
061200                EXTENSION-RESULT         DELIMITED BY SPACE               
061300             INTO ITEM-FILENAME(ITEM-INDEX)                               
061400         STRING 'This is the content for ASN '  DELIMITED BY SIZE         
061500                TRIM-RESPONSE-TYPE              DELIMITED BY SPACE        
061600             INTO ITEM-CONTENT(ITEM-INDEX)                                
061700         PERFORM 9250-SET-SUCCESS-COMMON THRU 9250-EXIT.                  
061800                                                                          
061900 3700-EXIT.                                                               
062000     EXIT.                                                                
062100                                                                          
062200*****************************************************************         
062300* Write the response item(s) produced for this input record to  *         
062400* EDIOUT, in the order they were built.  Zero items is a valid  *         
062500* outcome (ERRORTIMEOUT suppression, PR0091).                   *         
062600*****************************************************************         
062700 3900-WRITE-RESPONSE.                                                     
062800     PERFORM 3950-WRITE-ONE-ITEM THRU 3950-EXIT                           
062900         VARYING ITEM-IDX FROM 1 BY 1                                     
063000         UNTIL ITEM-IDX GREATER ITEM-COUNT.                               
063100                                                                          
063200 3900-EXIT.                                                               
063300     EXIT.                                                                
063400                                                                          
063500*****************************************************************         
063600* Write a single RS-RECORD from the RESPONSE-ITEM table entry   *         
063700* at ITEM-IDX, stamping this run's own bookkeeping fields       *         
063800* (CR1402 / PR0233 record widening).                            *         
063900*****************************************************************         
064000 3950-WRITE-ONE-ITEM.                                                     
064100     MOVE ITEM-SUCCESS(ITEM-IDX)    TO RS-SUCCESS.                        
064200     MOVE ITEM-FILENAME(ITEM-IDX)   TO RS-FILENAME.                       
064300     MOVE ITEM-CONTENT(ITEM-IDX)    TO RS-CONTENT.                        
064400     MOVE ITEM-MIME-TYPE(ITEM-IDX)  TO RS-MIME-TYPE.                      
064500     MOVE ITEM-MESSAGE(ITEM-IDX)    TO RS-MESSAGE.                        
064600     MOVE ITEM-IDX                  TO RS-ITEM-SEQUENCE.                  
064700     MOVE RUN-DATE                   TO RS-GENERATED-DATE.                
064800     WRITE RS-RECORD.                                                     
064900     ADD 1                          TO WRITE-COUNT.                       
065000                                                                          
065100 3950-EXIT.                                                               
065200     EXIT.                                                                
065300                                                                          
065400     COPY ZEDIERR.                                                        
065500                                                                          
065600*****************************************************************         
065700* Job-summary trailer to SYSOUT - implementation convenience,   *         
065800* not a ported business rule (CR1402).  RUN-CCYY/MM/DD (via     *         
065900* RUN-DATE-GROUP) and ROUTE-KEY-COMBINED (via ROUTE-KEY-GROUP)  *         
066000* give the operator a readable date and the last routing key    *         
066100* this job resolved, without a second working copy of either.   *         
066200*****************************************************************         
066300 9800-JOB-SUMMARY.                                                        
066400     DISPLAY 'ZEDI001 JOB SUMMARY FOR RUN DATE '                          
066500         RUN-CCYY '/' RUN-MM '/' RUN-DD.                                  
066600     DISPLAY 'RECORDS READ        - ' READ-COUNT.                         
066700     DISPLAY 'RESPONSES WRITTEN   - ' WRITE-COUNT.                        
066800     DISPLAY 'RECORDS SUPPRESSED  - ' SUPPRESS-COUNT.                     
066900     DISPLAY 'RECORDS IN ERROR    - ' ERROR-COUNT.                        
067000     DISPLAY 'LAST ROUTE KEY      - ' ROUTE-KEY-COMBINED.                 
067100                                                                          
067200 9800-EXIT.                                                               
067300     EXIT.                                                                
067400                                                                          
067500*****************************************************************         
067600* Close files and return to the operating system.               *         
067700*****************************************************************         
067800 9900-CLOSE-FILES.                                                        
067900     CLOSE EDI-REQUEST-FILE.                                              
068000     CLOSE EDI-RESPONSE-FILE.                                             
068100                                                                          
068200 9900-EXIT.                                                               
068300     EXIT.                                                                
