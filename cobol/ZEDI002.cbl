000100 IDENTIFICATION DIVISION.                                                 
000200 PROGRAM-ID.    ZEDI002.                                                  
000300 AUTHOR.        RANDY FRERKING.                                           
000400 INSTALLATION.  WALMART ENTERPRISE SYSTEMS - Z/OS BATCH.                  
000500 DATE-WRITTEN.  09/22/89.                                                 
000600 DATE-COMPILED.                                                           
000700 SECURITY.      NONE.                                                     
000800*****************************************************************         
000900*                                                               *         
001000* zEDI - Content Provider lookup job.                          *          
001100*                                                               *         
001200* Standalone batch driver for the content-lookup rules that    *          
001300* ZEDI001 does not itself call - kept here, specced and        *          
001400* maintained on its own schedule, so the .content key table    *          
001500* stays exercised even though ZEDI001's own routing paragraphs *          
001600* build their CONTENT text inline.  This job does NOT share the*          
001700* ZEDIERR copybook with ZEDI001 - it has no FILENAME or mime-  *          
001800* type to build, only a resolved key's CONTENT text (PR0233    *          
001900* review).  Reads one LK-RECORD per LOOKUP-REQUEST-FILE record,*          
002000* resolves it against CT-ENTRY (loaded from CONTENT-TABLE-FILE *          
002100* into CT-TABLE-AREA), and writes one LR-RECORD per input      *          
002200* record to LOOKUP-RESPONSE-FILE.                              *          
002300*                                                               *         
002400* CHANGE LOG                                                   *          
002500* ---------- -------- ------ ----------------------------------*          
002600* DATE       USERID   PR/CR  DESCRIPTION                       *          
002700* ---------- -------- ------ ----------------------------------*          
002800* 09/22/89   RJF      CR1124 Original coding - functions 01    *          
002900*                            thru 05 only (order/schema keys). *          
003000* 03/14/90   KLO      CR1201 Added functions 06-08 (ASN ACK/   *          
003100*                            RECEIPT literal-key lookups).     *          
003200* 08/02/91   RJF      CR1288 Added function 09 (ERROR.content) *          
003300*                            with its own literal default,     *          
003400*                            bypassing DEFAULT.content.         *         
003500* 02/19/92   MTS      PR0055 Added function 10                 *          
003600*                            (VALIDATION.ERROR.content), same  *          
003700*                            own-default pattern as function 09*          
003800* 06/30/94   KLO      CR1360 CT-FILE-RECORD layout pulled into *          
003900*                            its own ZEDICNT copybook so the   *          
004000*                            .content master has one record    *          
004100*                            shape, one place.                 *          
004200* 04/11/96   RJF      PR0148 Added UPSI-0 trace DISPLAY of each*          
004300*                            resolved key, for lookup audits.  *          
004400* 12/28/98   JWK      Y2K114 Year 2000 review - no date fields *          
004500*                            processed by this program at all. *          
004600* 06/14/99   JWK      Y2K114 Y2K certification sign-off, no    *          
004700*                            further changes required.         *          
004800* 11/03/00   RJF      CR1465 Function-code driven dispatch      *         
004900*                            replaced separate CALLed modules  *          
005000*                            per function - single load module.*          
005100* 04/09/02   MTS      PR0233 LOOKUP-REQUEST/RESPONSE records   *          
005200*                            pulled into ZEDILKQ/ZEDILKR        *         
005300*                            copybooks with the shop's normal   *         
005400*                            housekeeping fields; LR-DEFAULT-   *         
005500*                            FLAG now stamped on every response*          
005600*                            that fell through to a default.   *          
005700*****************************************************************         
005800 ENVIRONMENT DIVISION.                                                    
005900 CONFIGURATION SECTION.                                                   
006000 SOURCE-COMPUTER.  IBM-370.                                               
006100 OBJECT-COMPUTER.  IBM-370.                                               
006200 SPECIAL-NAMES.                                                           
006300     C01 IS TOP-OF-FORM                                                   
006400     CLASS LOWER-ALPHA   IS 'a' THRU 'z'                                  
006500     CLASS UPPER-ALPHA   IS 'A' THRU 'Z'                                  
006600     UPSI-0 ON  STATUS IS ZEDI-TRACE-ON                                   
006700     UPSI-0 OFF STATUS IS ZEDI-TRACE-OFF.                                 
006800 INPUT-OUTPUT SECTION.                                                    
006900 FILE-CONTROL.                                                            
007000     SELECT CONTENT-TABLE-FILE ASSIGN TO CTABLE                           
007100         ORGANIZATION IS LINE SEQUENTIAL                                  
007200         FILE STATUS  IS CTABLE-STATUS.                                   
007300                                                                          
007400     SELECT LOOKUP-REQUEST-FILE ASSIGN TO LKIN                            
007500         ORGANIZATION IS LINE SEQUENTIAL                                  
007600         FILE STATUS  IS LKIN-STATUS.                                     
007700                                                                          
007800     SELECT LOOKUP-RESPONSE-FILE ASSIGN TO LKOUT                          
007900         ORGANIZATION IS LINE SEQUENTIAL                                  
008000         FILE STATUS  IS LKOUT-STATUS.                                    
008100                                                                          
008200 DATA DIVISION.                                                           
008300 FILE SECTION.                                                            
008400*****************************************************************         
008500* CONTENT-TABLE file - one KEY|CONTENT pair per record, loaded  *         
008600* whole into CT-TABLE-AREA (WORKING-STORAGE, below) at job      *         
008700* start.                                                        *         
008800*****************************************************************         
008900 FD  CONTENT-TABLE-FILE                                                   
009000     LABEL RECORDS ARE STANDARD                                           
009100     RECORD CONTAINS 300 CHARACTERS                                       
009200     DATA RECORD IS CT-FILE-RECORD.                                       
009300     COPY ZEDICNT.                                                        
009400                                                                          
009500*****************************************************************         
009600* LOOKUP-REQUEST file - one lookup call per record: which of    *         
009700* the 10 entry points to run, and its attribute arguments.      *         
009800*****************************************************************         
009900 FD  LOOKUP-REQUEST-FILE                                                  
010000     LABEL RECORDS ARE STANDARD                                           
010100     RECORD CONTAINS 120 CHARACTERS                                       
010200     DATA RECORD IS LK-RECORD.                                            
010300     COPY ZEDILKQ.                                                        
010400                                                                          
010500*****************************************************************         
010600* LOOKUP-RESPONSE file - the resolved CONTENT text for the      *         
010700* matching LK-RECORD, one for one.  LR-RECORD-TRACE gives the   *         
010800* PR0148 trace DISPLAY a short snippet without printing all 200 *         
010900* bytes of LR-CONTENT.                                          *         
011000*****************************************************************         
011100 FD  LOOKUP-RESPONSE-FILE                                                 
011200     LABEL RECORDS ARE STANDARD                                           
011300     RECORD CONTAINS 220 CHARACTERS                                       
011400     DATA RECORD IS LR-RECORD.                                            
011500     COPY ZEDILKR.                                                        
011600                                                                          
011700 WORKING-STORAGE SECTION.                                                 
011800                                                                          
011900*****************************************************************         
012000* DEFINE LOCAL VARIABLES                                        *         
012100*****************************************************************         
012200 01  CTABLE-STATUS              PIC  X(02) VALUE SPACES.                  
012300     88  CTABLE-OK                  VALUE '00'.                           
012400     88  CTABLE-EOF                  VALUE '10'.                          
012500                                                                          
012600 01  LKIN-STATUS                PIC  X(02) VALUE SPACES.                  
012700     88  LKIN-OK                    VALUE '00'.                           
012800                                                                          
012900 01  LKOUT-STATUS               PIC  X(02) VALUE SPACES.                  
013000     88  LKOUT-OK                    VALUE '00'.                          
013100                                                                          
013200 01  EOF-SWITCH                 PIC  X(01) VALUE 'N'.                     
013300     88  END-OF-FILE                VALUE 'Y'.                            
013400                                                                          
013500 01  RUN-DATE                   PIC  9(08) VALUE ZEROES.                  
013600                                                                          
013700 01  JOB-COUNTS.                                                          
013800     02  READ-COUNT             PIC S9(08) COMP VALUE ZEROES.             
013900     02  WRITE-COUNT            PIC S9(08) COMP VALUE ZEROES.             
014000     02  FILLER                 PIC  X(08) VALUE SPACES.                  
014100                                                                          
014200 77  LOAD-COUNT                 PIC S9(08) COMP VALUE ZEROES.             
014300 77  DEFAULT-COUNT              PIC S9(08) COMP VALUE ZEROES.             
014400                                                                          
014500*****************************************************************         
014600* CT-TABLE-AREA is the in-memory copy of CONTENT-TABLE-FILE,    *         
014700* loaded once by 1100-LOAD-CONTENT-TABLE and linear-SEARCHed by *         
014800* 9410-SEARCH-TABLE for the life of the run.                    *         
014900*****************************************************************         
015000 01  CT-TABLE-AREA.                                                       
015100     02  CT-TABLE-COUNT         PIC S9(04) COMP VALUE ZEROES.             
015200     02  FILLER                 PIC  X(04) VALUE SPACES.                  
015300     02  CT-ENTRY OCCURS 0 TO 500 TIMES                                   
015400                  DEPENDING ON CT-TABLE-COUNT                             
015500                  INDEXED BY CT-IDX.                                      
015600         03  CT-ENTRY-KEY       PIC  X(80).                               
015700         03  CT-ENTRY-CONTENT   PIC  X(200).                              
015800                                                                          
015900*****************************************************************         
016000* LOOKUP-KEY-GROUP breaks the composed key into a fixed prefix  *         
016100* and remainder so the PR0148 trace DISPLAY can print a         *         
016200* readable "FUNCTION-FAMILY / REST-OF-KEY" line instead of the  *         
016300* full 80-byte field padded with trailing spaces.               *         
016400*****************************************************************         
016500 01  LOOKUP-KEY                 PIC  X(80) VALUE SPACES.                  
016600 01  LOOKUP-KEY-GROUP REDEFINES LOOKUP-KEY.                               
016700     02  KEY-FAMILY             PIC  X(20).                               
016800     02  KEY-REMAINDER          PIC  X(60).                               
016900                                                                          
017000 01  DEFAULT-KEY                PIC  X(15)                                
017100                                VALUE 'DEFAULT.content'.                  
017200                                                                          
017300 01  LOOKUP-CONTENT             PIC  X(200) VALUE SPACES.                 
017400 01  FOUND-SWITCH               PIC  X(01) VALUE 'N'.                     
017500     88  KEY-FOUND                  VALUE 'Y'.                            
017600     88  KEY-NOT-FOUND               VALUE 'N'.                           
017700                                                                          
017800 01  DEFAULT-USED-SWITCH        PIC  X(01) VALUE 'N'.                     
017900     88  DEFAULT-WAS-USED           VALUE 'Y'.                            
018000     88  DEFAULT-NOT-USED            VALUE 'N'.                           
018100                                                                          
018200 01  GLOBAL-DEFAULT             PIC  X(25)                                
018300                                VALUE 'Default response content'.         
018400 01  ERROR-DEFAULT              PIC  X(26)                                
018500                                VALUE 'Unable to process request'.        
018600 01  VALID-ERR-DEFAULT          PIC  X(23)                                
018700                                VALUE 'Invalid value provided'.           
018800                                                                          
018900*****************************************************************         
019000* TRACE-LINE-GROUP formats the function code and resolved key   *         
019100* onto one console line for the PR0148 UPSI-0 trace.            *         
019200*****************************************************************         
019300 01  TRACE-LINE                 PIC  X(90) VALUE SPACES.                  
019400 01  TRACE-LINE-GROUP REDEFINES TRACE-LINE.                               
019500     02  TRACE-FN-LIT           PIC  X(08).                               
019600     02  TRACE-FN-CODE          PIC  X(02).                               
019700     02  FILLER                 PIC  X(02).                               
019800     02  TRACE-KEY-LIT          PIC  X(05).                               
019900     02  TRACE-KEY              PIC  X(63).                               
020000     02  TRACE-SNIP-LIT         PIC  X(06).                               
020100     02  TRACE-SNIP             PIC  X(04).                               
020200                                                                          
020300 PROCEDURE DIVISION.                                                      
020400 0000-MAINLINE.                                                           
020500     PERFORM 1000-INITIALIZE     THRU 1000-EXIT.                          
020600     PERFORM 2000-READ-LOOKUP    THRU 2000-EXIT.                          
020700     PERFORM 3000-PROCESS-LOOKUP THRU 3000-EXIT                           
020800         UNTIL END-OF-FILE.                                               
020900     PERFORM 9800-JOB-SUMMARY    THRU 9800-EXIT.                          
021000     PERFORM 9900-CLOSE-FILES    THRU 9900-EXIT.                          
021100     STOP RUN.                                                            
021200                                                                          
021300*****************************************************************         
021400* Open the three files, capture today's date for LR-RESPONSE-   *         
021500* DATE, and load CT-TABLE-AREA from CONTENT-TABLE-FILE before   *         
021600* the first lookup request is read.                             *         
021700*****************************************************************         
021800 1000-INITIALIZE.                                                         
021900     OPEN INPUT  CONTENT-TABLE-FILE                                       
022000     OPEN INPUT  LOOKUP-REQUEST-FILE                                      
022100     OPEN OUTPUT LOOKUP-RESPONSE-FILE.                                    
022200                                                                          
022300     ACCEPT RUN-DATE            FROM DATE YYYYMMDD.                       
022400                                                                          
022500     MOVE ZEROES                TO CT-TABLE-COUNT.                        
022600     PERFORM 1100-LOAD-CONTENT-TABLE THRU 1100-EXIT                       
022700         UNTIL CTABLE-EOF.                                                
022800                                                                          
022900     CLOSE CONTENT-TABLE-FILE.                                            
023000                                                                          
023100 1000-EXIT.                                                               
023200     EXIT.                                                                
023300                                                                          
023400*****************************************************************         
023500* Read one CT-FILE-RECORD and, on NOT AT END, hand it to        *         
023600* 1150-STORE-CONTENT-ENTRY for loading into CT-ENTRY(n).        *         
023700*****************************************************************         
023800 1100-LOAD-CONTENT-TABLE.                                                 
023900     READ CONTENT-TABLE-FILE                                              
024000         AT END                                                           
024100             SET CTABLE-EOF TO TRUE                                       
024200         NOT AT END                                                       
024300             PERFORM 1150-STORE-CONTENT-ENTRY THRU 1150-EXIT.             
024400                                                                          
024500 1100-EXIT.                                                               
024600     EXIT.                                                                
024700                                                                          
024800*****************************************************************         
024900* CR1360.  Stops loading (defensively) at 500 entries, which is *         
025000* CT-ENTRY's OCCURS maximum.                                     *        
025100*****************************************************************         
025200 1150-STORE-CONTENT-ENTRY.                                                
025300     IF  CT-TABLE-COUNT LESS 500                                          
025400         ADD 1                  TO CT-TABLE-COUNT                         
025500         MOVE CT-FILE-KEY       TO CT-ENTRY-KEY(CT-TABLE-COUNT)           
025600         MOVE CT-FILE-CONTENT  TO CT-ENTRY-CONTENT(CT-TABLE-COUNT)        
025700         ADD 1                  TO LOAD-COUNT.                            
025800                                                                          
025900 1150-EXIT.                                                               
026000     EXIT.                                                                
026100                                                                          
026200*****************************************************************         
026300* Read one LK-RECORD from LOOKUP-REQUEST-FILE.                  *         
026400*****************************************************************         
026500 2000-READ-LOOKUP.                                                        
026600     READ LOOKUP-REQUEST-FILE                                             
026700         AT END                                                           
026800             SET END-OF-FILE TO TRUE                                      
026900         NOT AT END                                                       
027000             ADD 1 TO READ-COUNT.                                         
027100                                                                          
027200 2000-EXIT.                                                               
027300     EXIT.                                                                
027400                                                                          
027500*****************************************************************         
027600* Dispatch on LK-FUNCTION-CODE to the matching entry-point       *        
027700* paragraph, write the resolved LR-RECORD, then read the next   *         
027800* request - CR1465.                                              *        
027900*****************************************************************         
028000 3000-PROCESS-LOOKUP.                                                     
028100     MOVE SPACES                 TO LOOKUP-CONTENT.                       
028200     SET DEFAULT-NOT-USED        TO TRUE.                                 
028300                                                                          
028400     IF  LK-FUNCTION-CODE EQUAL '01'                                      
028500         PERFORM 3100-GET-ORDTYPE-CONTENT      THRU 3100-EXIT             
028600     ELSE                                                                 
028700     IF  LK-FUNCTION-CODE EQUAL '02'                                      
028800         PERFORM 3200-GET-SCHEMA-CONTENT       THRU 3200-EXIT             
028900     ELSE                                                                 
029000     IF  LK-FUNCTION-CODE EQUAL '03'                                      
029100         PERFORM 3300-GET-ORDER-ACK-CONTENT    THRU 3300-EXIT             
029200     ELSE                                                                 
029300     IF  LK-FUNCTION-CODE EQUAL '04'                                      
029400         PERFORM 3400-GET-ORDER-SC-ACK-CONTENT THRU 3400-EXIT             
029500     ELSE                                                                 
029600     IF  LK-FUNCTION-CODE EQUAL '05'                                      
029700         PERFORM 3500-GET-ORDER-SC-CONTENT     THRU 3500-EXIT             
029800     ELSE                                                                 
029900     IF  LK-FUNCTION-CODE EQUAL '06'                                      
030000         PERFORM 3600-GET-ASN-ACK-CONTENT      THRU 3600-EXIT             
030100     ELSE                                                                 
030200     IF  LK-FUNCTION-CODE EQUAL '07'                                      
030300         PERFORM 3700-GET-ASN-RCPT-ACK-CONTENT THRU 3700-EXIT             
030400     ELSE                                                                 
030500     IF  LK-FUNCTION-CODE EQUAL '08'                                      
030600         PERFORM 3800-GET-ASN-RCPT-CONTENT     THRU 3800-EXIT             
030700     ELSE                                                                 
030800     IF  LK-FUNCTION-CODE EQUAL '09'                                      
030900         PERFORM 3900-GET-ERROR-CONTENT        THRU 3900-EXIT             
031000     ELSE                                                                 
031100     IF  LK-FUNCTION-CODE EQUAL '10'                                      
031200         PERFORM 3950-GET-VALID-ERR-CONTENT    THRU 3950-EXIT             
031300     ELSE                                                                 
031400         MOVE GLOBAL-DEFAULT TO LOOKUP-CONTENT                            
031500         SET DEFAULT-WAS-USED TO TRUE.                                    
031600                                                                          
031700     MOVE LK-FUNCTION-CODE       TO LR-FUNCTION-CODE.                     
031800     MOVE LOOKUP-CONTENT         TO LR-CONTENT.                           
031900     MOVE READ-COUNT             TO LR-SEQUENCE-NUMBER.                   
032000     MOVE RUN-DATE                TO LR-RESPONSE-DATE.                    
032100     IF  DEFAULT-WAS-USED                                                 
032200         SET LR-FROM-DEFAULT     TO TRUE                                  
032300     ELSE                                                                 
032400         SET LR-FROM-TABLE       TO TRUE.                                 
032500                                                                          
032600     IF  ZEDI-TRACE-ON                                                    
032700         PERFORM 9500-DISPLAY-TRACE THRU 9500-EXIT.                       
032800                                                                          
032900     WRITE LR-RECORD.                                                     
033000     ADD 1                       TO WRITE-COUNT.                          
033100                                                                          
033200     PERFORM 2000-READ-LOOKUP    THRU 2000-EXIT.                          
033300                                                                          
033400 3000-EXIT.                                                               
033500     EXIT.                                                                
033600                                                                          
033700*****************************************************************         
033800* 1. getfileWithOrdTypeContent - key = TXNTYPE.RESPTYPE.ORDTYPE. *        
033900*    FORMAT.content                                              *        
034000*****************************************************************         
034100 3100-GET-ORDTYPE-CONTENT.                                                
034200     STRING LK-TRANSACTION-TYPE DELIMITED BY SPACE                        
034300            '.'                 DELIMITED BY SIZE                         
034400            LK-RESPONSE-TYPE    DELIMITED BY SPACE                        
034500            '.'                 DELIMITED BY SIZE                         
034600            LK-ORDER-TYPE       DELIMITED BY SPACE                        
034700            '.'                 DELIMITED BY SIZE                         
034800            LK-FORMAT           DELIMITED BY SPACE                        
034900            '.content'          DELIMITED BY SIZE                         
035000         INTO LOOKUP-KEY.                                                 
035100     PERFORM 9400-LOOKUP-KEY     THRU 9400-EXIT.                          
035200                                                                          
035300 3100-EXIT.                                                               
035400     EXIT.                                                                
035500                                                                          
035600*****************************************************************         
035700* 2. getGetSchemaContent - key = GETSCHEMA.RESPTYPE.content      *        
035800*****************************************************************         
035900 3200-GET-SCHEMA-CONTENT.                                                 
036000     STRING 'GETSCHEMA.'        DELIMITED BY SIZE                         
036100            LK-RESPONSE-TYPE    DELIMITED BY SPACE                        
036200            '.content'          DELIMITED BY SIZE                         
036300         INTO LOOKUP-KEY.                                                 
036400     PERFORM 9400-LOOKUP-KEY     THRU 9400-EXIT.                          
036500                                                                          
036600 3200-EXIT.                                                               
036700     EXIT.                                                                
036800                                                                          
036900*****************************************************************         
037000* 3. getOrderAckContent - key = ORDER.ORDTYPE.ACK.content        *        
037100*****************************************************************         
037200 3300-GET-ORDER-ACK-CONTENT.                                              
037300     STRING 'ORDER.'            DELIMITED BY SIZE                         
037400            LK-ORDER-TYPE       DELIMITED BY SPACE                        
037500            '.ACK.content'      DELIMITED BY SIZE                         
037600         INTO LOOKUP-KEY.                                                 
037700     PERFORM 9400-LOOKUP-KEY     THRU 9400-EXIT.                          
037800                                                                          
037900 3300-EXIT.                                                               
038000     EXIT.                                                                
038100                                                                          
038200*****************************************************************         
038300* 4. getOrderShipconfirmAckContent -                             *        
038400*    key = ORDER.ORDTYPE.SHIPCONFIRM.ACK.content                 *        
038500*****************************************************************         
038600 3400-GET-ORDER-SC-ACK-CONTENT.                                           
038700     STRING 'ORDER.'            DELIMITED BY SIZE                         
038800            LK-ORDER-TYPE       DELIMITED BY SPACE                        
038900            '.SHIPCONFIRM.ACK.content' DELIMITED BY SIZE                  
039000         INTO LOOKUP-KEY.                                                 
039100     PERFORM 9400-LOOKUP-KEY     THRU 9400-EXIT.                          
039200                                                                          
039300 3400-EXIT.                                                               
039400     EXIT.                                                                
039500                                                                          
039600*****************************************************************         
039700* 5. getOrderShipconfirmContent -                                *        
039800*    key = ORDER.ORDTYPE.SHIPCONFIRM.content                     *        
039900*****************************************************************         
040000 3500-GET-ORDER-SC-CONTENT.                                               
040100     STRING 'ORDER.'            DELIMITED BY SIZE                         
040200            LK-ORDER-TYPE       DELIMITED BY SPACE                        
040300            '.SHIPCONFIRM.content' DELIMITED BY SIZE                      
040400         INTO LOOKUP-KEY.                                                 
040500     PERFORM 9400-LOOKUP-KEY     THRU 9400-EXIT.                          
040600                                                                          
040700 3500-EXIT.                                                               
040800     EXIT.                                                                
040900                                                                          
041000*****************************************************************         
041100* 6. getAsnAckContent - literal key ASN.ACK.content              *        
041200*****************************************************************         
041300 3600-GET-ASN-ACK-CONTENT.                                                
041400     MOVE 'ASN.ACK.content'      TO LOOKUP-KEY.                           
041500     PERFORM 9400-LOOKUP-KEY     THRU 9400-EXIT.                          
041600                                                                          
041700 3600-EXIT.                                                               
041800     EXIT.                                                                
041900                                                                          
042000*****************************************************************         
042100* 7. getAsnReceiptAckContent - key ASN.RECEIPT.ACK.content       *        
042200*****************************************************************         
042300 3700-GET-ASN-RCPT-ACK-CONTENT.                                           
042400     MOVE 'ASN.RECEIPT.ACK.content' TO LOOKUP-KEY.                        
042500     PERFORM 9400-LOOKUP-KEY     THRU 9400-EXIT.                          
042600                                                                          
042700 3700-EXIT.                                                               
042800     EXIT.                                                                
042900                                                                          
043000*****************************************************************         
043100* 8. getAsnReceiptContent - literal key ASN.RECEIPT.content      *        
043200*****************************************************************         
043300 3800-GET-ASN-RCPT-CONTENT.                                               
043400     MOVE 'ASN.RECEIPT.content'   TO LOOKUP-KEY.                          
043500     PERFORM 9400-LOOKUP-KEY     THRU 9400-EXIT.                          
043600                                                                          
043700 3800-EXIT.                                                               
043800     EXIT.                                                                
043900                                                                          
044000*****************************************************************         
044100* 9. getErrorContent - literal key ERROR.content.  Own default -*         
044200*    "Unable to process request" - does NOT fall to              *        
044300*    DEFAULT.content (CR1288).                                   *        
044400*****************************************************************         
044500 3900-GET-ERROR-CONTENT.                                                  
044600     MOVE 'ERROR.content'         TO LOOKUP-KEY.                          
044700     PERFORM 9410-SEARCH-TABLE    THRU 9410-EXIT.                         
044800     IF  KEY-NOT-FOUND                                                    
044900         MOVE ERROR-DEFAULT       TO LOOKUP-CONTENT                       
045000         SET DEFAULT-WAS-USED     TO TRUE                                 
045100         ADD 1                    TO DEFAULT-COUNT.                       
045200                                                                          
045300 3900-EXIT.                                                               
045400     EXIT.                                                                
045500                                                                          
045600*****************************************************************         
045700* 10. getValidationErrorContent - literal key                    *        
045800*     VALIDATION.ERROR.content.  Own default -                   *        
045900*     "Invalid value provided" - does NOT fall to                *        
046000*     DEFAULT.content (PR0055).                                  *        
046100*****************************************************************         
046200 3950-GET-VALID-ERR-CONTENT.                                              
046300     MOVE 'VALIDATION.ERROR.content' TO LOOKUP-KEY.                       
046400     PERFORM 9410-SEARCH-TABLE       THRU 9410-EXIT.                      
046500     IF  KEY-NOT-FOUND                                                    
046600         MOVE VALID-ERR-DEFAULT      TO LOOKUP-CONTENT                    
046700         SET DEFAULT-WAS-USED        TO TRUE                              
046800         ADD 1                       TO DEFAULT-COUNT.                    
046900                                                                          
047000 3950-EXIT.                                                               
047100     EXIT.                                                                
047200                                                                          
047300*****************************************************************         
047400* Shared SEARCH-with-fallback used by entry points 1 thru 8 -    *        
047500* LOOKUP-KEY not found falls to literal DEFAULT.content, and     *        
047600* DEFAULT.content not found falls to GLOBAL-DEFAULT.             *        
047700*****************************************************************         
047800 9400-LOOKUP-KEY.                                                         
047900     PERFORM 9410-SEARCH-TABLE   THRU 9410-EXIT.                          
048000     IF  KEY-NOT-FOUND                                                    
048100         SET DEFAULT-WAS-USED    TO TRUE                                  
048200         MOVE DEFAULT-KEY        TO LOOKUP-KEY                            
048300         PERFORM 9410-SEARCH-TABLE THRU 9410-EXIT                         
048400         IF  KEY-NOT-FOUND                                                
048500             MOVE GLOBAL-DEFAULT TO LOOKUP-CONTENT                        
048600             ADD 1                TO DEFAULT-COUNT.                       
048700                                                                          
048800 9400-EXIT.                                                               
048900     EXIT.                                                                
049000                                                                          
049100*****************************************************************         
049200* Linear SEARCH of CT-ENTRY for LOOKUP-KEY.  Sets                *        
049300* FOUND-SWITCH and, when found, LOOKUP-CONTENT.  Linear, not     *        
049400* SEARCH ALL - CT-TABLE-FILE is load order, not key order.       *        
049500*****************************************************************         
049600 9410-SEARCH-TABLE.                                                       
049700     SET KEY-NOT-FOUND           TO TRUE.                                 
049800     SET CT-IDX                  TO 1.                                    
049900     SEARCH CT-ENTRY                                                      
050000         AT END                                                           
050100             SET KEY-NOT-FOUND TO TRUE                                    
050200         WHEN CT-ENTRY-KEY(CT-IDX) EQUAL LOOKUP-KEY                       
050300             SET KEY-FOUND        TO TRUE                                 
050400             MOVE CT-ENTRY-CONTENT(CT-IDX) TO LOOKUP-CONTENT.             
050500                                                                          
050600 9410-EXIT.                                                               
050700     EXIT.                                                                
050800                                                                          
050900*****************************************************************         
051000* PR0148.  Formats the function code, resolved key and a short  *         
051100* content snippet onto one console line, gated on the UPSI-0 ON *         
051200* test in the JCL PARM.                                         *         
051300*****************************************************************         
051400 9500-DISPLAY-TRACE.                                                      
051500     MOVE 'FUNCTION'              TO TRACE-FN-LIT.                        
051600     MOVE LK-FUNCTION-CODE        TO TRACE-FN-CODE.                       
051700     MOVE 'KEY  '                 TO TRACE-KEY-LIT.                       
051800     MOVE LOOKUP-KEY               TO TRACE-KEY.                          
051900     MOVE 'TEXT= '                TO TRACE-SNIP-LIT.                      
052000     MOVE LR-TRACE-SNIPPET(1:4)   TO TRACE-SNIP.                          
052100     DISPLAY TRACE-LINE.                                                  
052200                                                                          
052300 9500-EXIT.                                                               
052400     EXIT.                                                                
052500                                                                          
052600*****************************************************************         
052700* End-of-job console trailer - read/written/loaded/defaulted.   *         
052800*****************************************************************         
052900 9800-JOB-SUMMARY.                                                        
053000     DISPLAY 'ZEDI002 CONTENT LOOKUP JOB SUMMARY'.                        
053100     DISPLAY 'CONTENT TABLE ENTRIES LOADED - ' LOAD-COUNT.                
053200     DISPLAY 'LOOKUP REQUESTS READ ........ ' READ-COUNT.                 
053300     DISPLAY 'LOOKUP RESPONSES WRITTEN .... ' WRITE-COUNT.                
053400     DISPLAY 'DEFAULT-CONTENT FALLBACKS ... ' DEFAULT-COUNT.              
053500                                                                          
053600 9800-EXIT.                                                               
053700     EXIT.                                                                
053800                                                                          
053900 9900-CLOSE-FILES.                                                        
054000     CLOSE LOOKUP-REQUEST-FILE.                                           
054100     CLOSE LOOKUP-RESPONSE-FILE.                                          
054200                                                                          
054300 9900-EXIT.                                                               
054400     EXIT.                                                                
