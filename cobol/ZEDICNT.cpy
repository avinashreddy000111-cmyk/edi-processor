000100*****************************************************************         
000200*                                                               *         
000300* zEDI CONTENT TABLE record definition.                        *          
000400*                                                               *         
000500* Flat KEY / CONTENT pair-per-line copy of the response-text    *         
000600* master, loaded whole into CT-TABLE-AREA (WORKING-STORAGE, in  *         
000700* the caller) at job start and linear-SEARCHed by the zEDI002   *         
000800* lookup paragraphs (this build has no indexed file support).   *         
000900*                                                               *         
001000*****************************************************************         
001100 01  CT-FILE-RECORD.                                                      
001200     02  CT-FILE-KEY            PIC  X(80) VALUE SPACES.                  
001300     02  CT-FILE-DELIM          PIC  X(01) VALUE '|'.                     
001400     02  CT-FILE-CONTENT        PIC  X(200) VALUE SPACES.                 
001500     02  FILLER                 PIC  X(19) VALUE SPACES.                  
