000100*****************************************************************         
000200*                                                               *         
000300* zEDI LOOKUP RESPONSE record definition.                       *         
000400*                                                               *         
000500* Content text resolved for the matching LK-RECORD, plus the    *         
000600* driver's own generation bookkeeping.  LR-DEFAULT-FLAG marks   *         
000700* entry points that fell through to a fixed default because no  *         
000800* table entry matched (set by 9410-SEARCH-TABLE's caller).      *         
000900* LR-RECORD-TRACE gives 9500-DISPLAY-TRACE a fixed-width window *         
001000* onto the content text for the UPSI-0 trace DISPLAY.           *         
001100*                                                               *         
001200*****************************************************************         
001300 01  LR-RECORD.                                                           
001400     02  LR-FUNCTION-CODE       PIC  X(02) VALUE SPACES.                  
001500     02  LR-CONTENT             PIC  X(200) VALUE SPACES.                 
001600     02  LR-SEQUENCE-NUMBER     PIC  9(06) VALUE ZEROES.                  
001700     02  LR-RESPONSE-DATE       PIC  9(08) VALUE ZEROES.                  
001800     02  LR-RESPONSE-DATE-R  REDEFINES LR-RESPONSE-DATE.                  
001900         03  LR-RESPONSE-CCYY   PIC  9(04).                               
002000         03  LR-RESPONSE-MM     PIC  9(02).                               
002100         03  LR-RESPONSE-DD     PIC  9(02).                               
002200     02  LR-DEFAULT-FLAG        PIC  X(01) VALUE 'N'.                     
002300         88  LR-FROM-DEFAULT        VALUE 'Y'.                            
002400         88  LR-FROM-TABLE          VALUE 'N'.                            
002500     02  FILLER                 PIC  X(03) VALUE SPACES.                  
002600 01  LR-RECORD-TRACE REDEFINES LR-RECORD.                                 
002700     02  LR-TRACE-FUNCTION      PIC  X(02).                               
002800     02  LR-TRACE-SNIPPET       PIC  X(40).                               
002900     02  FILLER                 PIC  X(178).                              
