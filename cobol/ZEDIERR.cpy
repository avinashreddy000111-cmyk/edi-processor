000100*****************************************************************         
000200*                                                               *         
000300* zEDI VALIDATION / ERROR-RESPONSE / FORMAT-RULE paragraphs.   *          
000400*                                                               *         
000500* COPYd into the PROCEDURE DIVISION of ZEDI001 only - zEDI002   *         
000600* has no FILENAME or mime-type of its own to build, so it does  *         
000700* not COPY this member (PR0233 review; see ZEDI001's CR1355     *         
000800* change-log entry).  Caller must supply, in its own            *         
000900* WORKING-STORAGE, the fields this member reads and sets:       *         
001000*   ER-RECORD, ER-UUID, ER-TRANSACTION-TYPE, ER-ORDER-TYPE,     *         
001100*   ER-FORMAT, ER-RESPONSE-TYPE      (COPY ZEDIREQ)             *         
001200*   TRIM-TRANSACTION-TYPE, TRIM-RESPONSE-TYPE                    *        
001300*   ROUTE-FORMAT                                                *         
001400*   VALID-SWITCH, VALIDATION-MESSAGE                             *        
001500*   MIME-TYPE-RESULT, EXTENSION-RESULT                           *        
001600*   ERROR-ID-NUM, ERROR-ID-ALPHA                                 *        
001700*   ITEM-COUNT, ITEM-INDEX, RESPONSE-WORK (occurs 2)             *        
001800*   TRIM-COUNT, TRIM-FORMAT                                      *        
001900*   LIT-EDI, LIT-JSON                                            *        
002000*   MESSAGE-UNABLE, CONTENT-UNABLE                               *        
002100*                                                                *        
002200*****************************************************************         
002300*****************************************************************         
002400* VALIDATE-REQUEST - PR0130.  Checks run in spec order; first   *         
002500* failing check wins and stops the chain (RECORD-VALID gate).   *         
002600*****************************************************************         
002700 9100-VALIDATE-REQUEST.                                                   
002800     MOVE 'Y'                   TO VALID-SWITCH.                          
002900     MOVE SPACES                TO VALIDATION-MESSAGE.                    
003000                                                                          
003100     PERFORM 9110-CHECK-RECORD-PRESENT   THRU 9110-EXIT.                  
003200                                                                          
003300     IF  RECORD-VALID                                                     
003400         PERFORM 9120-CHECK-UUID-PRESENT THRU 9120-EXIT.                  
003500                                                                          
003600     IF  RECORD-VALID                                                     
003700         PERFORM 9130-CHECK-DETAILS-PRESENT THRU 9130-EXIT.               
003800                                                                          
003900     IF  RECORD-VALID                                                     
004000         PERFORM 9140-CHECK-TRANS-TYPE   THRU 9140-EXIT.                  
004100                                                                          
004200 9100-EXIT.                                                               
004300     EXIT.                                                                
004400                                                                          
004500*****************************************************************         
004600* Request record must be present.  Every successful READ always *         
004700* delivers a record; this check exists only to mirror the       *         
004800* source's null-request guard defensively.                      *         
004900*****************************************************************         
005000 9110-CHECK-RECORD-PRESENT.                                               
005100     IF  ER-RECORD EQUAL SPACES                                           
005200         MOVE 'N'                       TO VALID-SWITCH                   
005300         MOVE 'Request cannot be null'  TO VALIDATION-MESSAGE.            
005400                                                                          
005500 9110-EXIT.                                                               
005600     EXIT.                                                                
005700                                                                          
005800*****************************************************************         
005900* UUID must be present and non-blank after trimming.            *         
006000*****************************************************************         
006100 9120-CHECK-UUID-PRESENT.                                                 
006200     MOVE ZEROES                TO TRIM-COUNT.                            
006300     INSPECT ER-UUID             TALLYING TRIM-COUNT                      
006400         FOR LEADING SPACES.                                              
006500     IF  TRIM-COUNT EQUAL 36                                              
006600         MOVE 'N'                    TO VALID-SWITCH                      
006700         MOVE 'UUID is required'     TO VALIDATION-MESSAGE.               
006800                                                                          
006900 9120-EXIT.                                                               
007000     EXIT.                                                                
007100                                                                          
007200*****************************************************************         
007300* The request-details group (TRANSACTION-TYPE thru               *        
007400* RESPONSE-TYPE) must be present - i.e. not entirely blank.      *        
007500*****************************************************************         
007600 9130-CHECK-DETAILS-PRESENT.                                              
007700     IF  ER-TRANSACTION-TYPE EQUAL SPACES                                 
007800     AND ER-ORDER-TYPE       EQUAL SPACES                                 
007900     AND ER-FORMAT           EQUAL SPACES                                 
008000     AND ER-RESPONSE-TYPE    EQUAL SPACES                                 
008100         MOVE 'N'                    TO VALID-SWITCH                      
008200         MOVE 'Request details cannot be null'                            
008300                                      TO VALIDATION-MESSAGE.              
008400                                                                          
008500 9130-EXIT.                                                               
008600     EXIT.                                                                
008700                                                                          
008800*****************************************************************         
008900* TRANSACTION-TYPE must be present and non-blank after trimming.*         
009000*****************************************************************         
009100 9140-CHECK-TRANS-TYPE.                                                   
009200     IF  ER-TRANSACTION-TYPE EQUAL SPACES                                 
009300         MOVE 'N'                    TO VALID-SWITCH                      
009400         MOVE 'Transaction Type is required'                              
009500                                      TO VALIDATION-MESSAGE.              
009600                                                                          
009700 9140-EXIT.                                                               
009800     EXIT.                                                                
009900                                                                          
010000*****************************************************************         
010100* Build the single failure item for a record that failed        *         
010200* 9100-VALIDATE-REQUEST.  8-char id is the zero-padded value of *         
010300* the job's own error counter, per PR0130 (a true UUID generator*         
010400* is not a batch-appropriate concern here).                     *         
010500*****************************************************************         
010600 9150-BUILD-VALID-ERROR.                                                  
010700     ADD 1                       TO ERROR-ID-NUM.                         
010800     ADD 1                       TO ITEM-COUNT.                           
010900     MOVE ITEM-COUNT             TO ITEM-INDEX.                           
011000                                                                          
011100     STRING 'UNKNOWN_UNKNOWN_ERROR_' DELIMITED BY SIZE                    
011200            ERROR-ID-ALPHA           DELIMITED BY SIZE                    
011300            '.txt'                   DELIMITED BY SIZE                    
011400         INTO ITEM-FILENAME(ITEM-INDEX).                                  
011500                                                                          
011600     MOVE CONTENT-UNABLE                                                  
011700                          TO ITEM-CONTENT(ITEM-INDEX).                    
011800     MOVE 'plain/text'                                                    
011900                          TO ITEM-MIME-TYPE(ITEM-INDEX).                  
012000     MOVE 'N'             TO ITEM-SUCCESS(ITEM-INDEX).                    
012100                                                                          
012200     IF  VALIDATION-MESSAGE EQUAL SPACES                                  
012300         MOVE MESSAGE-UNABLE                                              
012400                          TO ITEM-MESSAGE(ITEM-INDEX)                     
012500     ELSE                                                                 
012600         MOVE VALIDATION-MESSAGE                                          
012700                          TO ITEM-MESSAGE(ITEM-INDEX).                    
012800                                                                          
012900 9150-EXIT.                                                               
013000     EXIT.                                                                
013100                                                                          
013200*****************************************************************         
013300* Build the single item for the Error response rule - reached   *         
013400* for ERRORRESPONSE, defensive ERRORTIMEOUT, and any             *        
013500* unrecognized TRANSACTION-TYPE (CR1301).  Built from the       *         
013600* trimmed-but-original-case fields, never the upper-cased       *         
013700* routing copy (PR0251).                                        *         
013800*****************************************************************         
013900 9200-BUILD-ERROR-RESPONSE.                                               
014000     ADD 1                       TO ITEM-COUNT.                           
014100     MOVE ITEM-COUNT             TO ITEM-INDEX.                           
014200                                                                          
014300     STRING TRIM-TRANSACTION-TYPE    DELIMITED BY SPACE                   
014400            '_'                      DELIMITED BY SIZE                    
014500            TRIM-RESPONSE-TYPE       DELIMITED BY SPACE                   
014600            '_ERROR_'                DELIMITED BY SIZE                    
014700            ER-UUID                  DELIMITED BY SPACE                   
014800            '.'                      DELIMITED BY SIZE                    
014900            EXTENSION-RESULT         DELIMITED BY SPACE                   
015000         INTO ITEM-FILENAME(ITEM-INDEX).                                  
015100                                                                          
015200     MOVE CONTENT-UNABLE                                                  
015300                          TO ITEM-CONTENT(ITEM-INDEX).                    
015400     MOVE 'plain/text'                                                    
015500                          TO ITEM-MIME-TYPE(ITEM-INDEX).                  
015600     MOVE 'N'             TO ITEM-SUCCESS(ITEM-INDEX).                    
015700     MOVE MESSAGE-UNABLE                                                  
015800                          TO ITEM-MESSAGE(ITEM-INDEX).                    
015900                                                                          
016000 9200-EXIT.                                                               
016100     EXIT.                                                                
016200                                                                          
016300*****************************************************************         
016400* Common trailer for every successful routing item - SUCCESS=Y, *         
016500* MIME-TYPE from 9300, MESSAGE is the standard success text.    *         
016600* Factored out of the GetSchema/Order/ASN rules (PR0233 review) *         
016700* since all three were setting these three fields identically.  *         
016800*****************************************************************         
016900 9250-SET-SUCCESS-COMMON.                                                 
017000     MOVE 'Y'             TO ITEM-SUCCESS(ITEM-INDEX).                    
017100     MOVE MIME-TYPE-RESULT                                                
017200                          TO ITEM-MIME-TYPE(ITEM-INDEX).                  
017300     MOVE MESSAGE-SUCCESS                                                 
017400                          TO ITEM-MESSAGE(ITEM-INDEX).                    
017500                                                                          
017600 9250-EXIT.                                                               
017700     EXIT.                                                                
017800                                                                          
017900*****************************************************************         
018000* mime-type-for(FORMAT) - CR1355.  Compares against ROUTE-       *        
018100* FORMAT (upper-cased routing copy) so the caller's own FORMAT  *         
018200* casing never affects which mime type is picked.                *        
018300*****************************************************************         
018400 9300-MIME-TYPE-FOR.                                                      
018500     IF  ROUTE-FORMAT EQUAL LIT-EDI                                       
018600         MOVE 'application/edi-x12'   TO MIME-TYPE-RESULT                 
018700     ELSE                                                                 
018800     IF  ROUTE-FORMAT EQUAL LIT-JSON                                      
018900         MOVE 'application/json'      TO MIME-TYPE-RESULT                 
019000     ELSE                                                                 
019100         MOVE 'plain/text'            TO MIME-TYPE-RESULT.                
019200                                                                          
019300 9300-EXIT.                                                               
019400     EXIT.                                                                
019500                                                                          
019600*****************************************************************         
019700* extension-for(FORMAT) - CR1355.  Compares against ROUTE-       *        
019800* FORMAT; any value other than EDI/JSON/blank is returned lower-*         
019900* cased from TRIM-FORMAT (the original captured value, so a     *         
020000* trading partner's own spelling of a custom FORMAT shows        *        
020100* through, just folded to lower case per the shop's spec).       *        
020200*****************************************************************         
020300 9350-EXTENSION-FOR.                                                      
020400     IF  ROUTE-FORMAT EQUAL SPACES                                        
020500         MOVE 'txt'                   TO EXTENSION-RESULT                 
020600     ELSE                                                                 
020700     IF  ROUTE-FORMAT EQUAL LIT-EDI                                       
020800         MOVE 'edi'                   TO EXTENSION-RESULT                 
020900     ELSE                                                                 
021000     IF  ROUTE-FORMAT EQUAL LIT-JSON                                      
021100         MOVE 'json'                  TO EXTENSION-RESULT                 
021200     ELSE                                                                 
021300         MOVE SPACES                  TO EXTENSION-RESULT                 
021400         MOVE TRIM-FORMAT             TO EXTENSION-RESULT                 
021500         INSPECT EXTENSION-RESULT                                         
021600             CONVERTING UPPER-CASE TO LOWER-CASE.                         
021700                                                                          
021800 9350-EXIT.                                                               
021900     EXIT.                                                                
