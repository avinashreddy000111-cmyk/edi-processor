000100*****************************************************************         
000200*                                                               *         
000300* zEDI RESPONSE ITEM record definition.                        *          
000400*                                                               *         
000500* Zero, one or two of these are produced for each ER-RECORD    *          
000600* read and are written, in generation order, to the outbound   *          
000700* acknowledgement/response stream.                             *          
000800*                                                               *         
000900* RS-ITEM-SEQUENCE thru RS-RECORD-STATUS are the outbound      *          
001000* feed's own bookkeeping (which of up to two items this is, the*          
001100* run date it was generated under, and its queued/sent state)  *          
001200* stamped by 3950-WRITE-ONE-ITEM (CR1402).                      *         
001300*                                                               *         
001400*****************************************************************         
001500 01  RS-RECORD.                                                           
001600     02  RS-SUCCESS             PIC  X(01) VALUE 'N'.                     
001700         88  RS-SUCCESS-YES         VALUE 'Y'.                            
001800         88  RS-SUCCESS-NO          VALUE 'N'.                            
001900     02  RS-FILENAME            PIC  X(80) VALUE SPACES.                  
002000     02  RS-CONTENT             PIC  X(200) VALUE SPACES.                 
002100     02  RS-MIME-TYPE           PIC  X(30) VALUE SPACES.                  
002200     02  RS-MESSAGE             PIC  X(60) VALUE SPACES.                  
002300     02  RS-ITEM-SEQUENCE       PIC  9(01) VALUE ZEROES.                  
002400     02  RS-GENERATED-DATE      PIC  9(08) VALUE ZEROES.                  
002500     02  RS-GENERATED-DATE-R  REDEFINES RS-GENERATED-DATE.                
002600         03  RS-GENERATED-CCYY  PIC  9(04).                               
002700         03  RS-GENERATED-MM    PIC  9(02).                               
002800         03  RS-GENERATED-DD    PIC  9(02).                               
002900     02  RS-RECORD-STATUS       PIC  X(01) VALUE 'Q'.                     
003000         88  RS-STATUS-QUEUED       VALUE 'Q'.                            
003100         88  RS-STATUS-SENT         VALUE 'S'.                            
003200     02  FILLER                 PIC  X(19) VALUE SPACES.                  
